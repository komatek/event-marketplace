000100*
000200*    PLDATE01.CBL
000300*
000400*    SHARED PROCEDURE FOR DECOMPOSING ONE PROVIDER ISO-8601
000500*    LOCAL DATE-TIME (CCYY-MM-DDTHH:MM:SS) INTO AN 8-DIGIT
000600*    DATE AND A 6-DIGIT TIME.  THE CALLER MOVES THE RAW STRING
000700*    INTO WDTV-ISO-DATE-TIME-IN (WSDATE01.CBL) BEFORE THE
000800*    PERFORM AND CHECKS WDTV-VALID-DATE-TIME AFTERWARD -- IF
000900*    THE STRING DID NOT PARSE, WDTV-YYYYMMDD-OUT AND WDTV-
001000*    HHMMSS-OUT COME BACK ZERO AND THE CALLER IS RESPONSIBLE
001100*    FOR SKIPPING THAT PLAN, NOT THE WHOLE FEED.
001200*
001300*    ------------------------------------------------------
001400*    DATE-WRITTEN.  06-11-2003.  R.NEEDHAM.
001500*    ------------------------------------------------------
001600*
001700 DECOMPOSE-ISO-DATE-TIME-01.
001800
001900    MOVE "Y" TO W-WDTV-VALID-DATE-TIME.
002000
002100    IF WDTV-ISO-DASH-1  NOT EQUAL "-"
002200       OR WDTV-ISO-DASH-2  NOT EQUAL "-"
002300       OR WDTV-ISO-SEP-T   NOT EQUAL "T"
002400       OR WDTV-ISO-COLON-1 NOT EQUAL ":"
002500       OR WDTV-ISO-COLON-2 NOT EQUAL ":"
002600       MOVE "N" TO W-WDTV-VALID-DATE-TIME.
002700
002800    IF WDTV-VALID-DATE-TIME
002900       IF WDTV-ISO-YYYY NOT NUMERIC
003000          OR WDTV-ISO-MM NOT NUMERIC
003100          OR WDTV-ISO-DD NOT NUMERIC
003200          OR WDTV-ISO-HH NOT NUMERIC
003300          OR WDTV-ISO-MI NOT NUMERIC
003400          OR WDTV-ISO-SS NOT NUMERIC
003500          MOVE "N" TO W-WDTV-VALID-DATE-TIME
003600       END-IF
003700    END-IF.
003800
003900    IF WDTV-VALID-DATE-TIME
004000       STRING WDTV-ISO-YYYY DELIMITED BY SIZE
004100              WDTV-ISO-MM   DELIMITED BY SIZE
004200              WDTV-ISO-DD   DELIMITED BY SIZE
004300         INTO WDTV-YYYYMMDD-TEXT
004400       END-STRING
004500       MOVE WDTV-YYYYMMDD-TEXT TO WDTV-YYYYMMDD-OUT
004600
004700       STRING WDTV-ISO-HH DELIMITED BY SIZE
004800              WDTV-ISO-MI DELIMITED BY SIZE
004900              WDTV-ISO-SS DELIMITED BY SIZE
005000         INTO WDTV-HHMMSS-TEXT
005100       END-STRING
005200       MOVE WDTV-HHMMSS-TEXT TO WDTV-HHMMSS-OUT
005300    ELSE
005400       MOVE ZEROS TO WDTV-YYYYMMDD-OUT
005500       MOVE ZEROS TO WDTV-HHMMSS-OUT
005600    END-IF.
005650
005660 DECOMPOSE-ISO-DATE-TIME-01-EXIT.
005670    EXIT.
005700*    ------------------------------------------------------
