000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.        map-feed-to-events.
000300 AUTHOR.            R. NEEDHAM.
000400 INSTALLATION.      MIDLAND DATA PROCESSING CENTER.
000500 DATE-WRITTEN.      11-02-1983.
000600 DATE-COMPILED.
000700 SECURITY.          CONFIDENTIAL - INTERNAL USE ONLY.
000800*
000900*    ------------------------------------------------------
001000*    MAP-FEED-TO-EVENTS
001100*
001200*    BUILT ON THE OLD VOUCHER-MAINTENANCE SHELL -- SAME "READ,
001300*    VALIDATE, BUILD A RECORD" PARAGRAPH STYLE, SAME DATE-
001400*    VALIDATION CALL OUT TO THE PLDATE COPYBOOK, JUST DRIVEN BY
001500*    A CONTROL-BREAK READ OF THE PROVIDER FEED INSTEAD OF AN
001600*    OPERATOR SCREEN.
001700*
001800*    THE FEED CARRIES ONE RECORD PER ZONE, WITH BASE-PLAN-ID AND
001900*    PLAN-ID REPEATED ON EVERY ZONE LINE (SEE FDFEED01.CBL).
002000*    THIS PROGRAM BREAKS ON BASE-PLAN-ID FIRST -- IF THE BASE
002100*    PLAN'S SELL-MODE IS NOT THE EXACT LOWER-CASE STRING "online"
002200*    THE WHOLE BASE PLAN, AND EVERY PLAN UNDER IT, IS THROWN AWAY
002300*    WITHOUT WRITING A CANDIDATE.  A KEPT BASE PLAN THEN BREAKS ON
002400*    PLAN-ID: FOR EACH PLAN IT LOOKS AT EVERY ZONE, KEEPS ONLY THE
002500*    ONES WITH CAPACITY LEFT (SOLD-OUT IS A DISPLAY FLAG ONLY AND
002600*    IS NOT PART OF THIS TEST), AND ROLLS THEM UP INTO ONE EVENTS-
002700*    CAND RECORD WITH THE MIN AND MAX ZONE PRICE OF THE QUALIFYING
002800*    ZONES.  A PLAN WITH NO QUALIFYING ZONE IS STILL WRITTEN, WITH
002900*    MIN-PRICE AND MAX-PRICE BOTH ZERO.  A PLAN WHOSE START OR END
003000*    DATE-TIME WILL NOT PARSE IS DROPPED ENTIRELY AND LOGGED -- ONE
003100*    BAD DATE ON THE FEED DOES NOT STOP THE REST OF THE CYCLE.
003200*    ------------------------------------------------------
003300*
003400*    ------------------------------------------------------
003500*    CHANGE LOG
003600*    ------------------------------------------------------
003700*    11-02-1983  R.NEEDHAM   ORIGINAL VOUCHER-MAINTENANCE SCREEN
003800*                            SHELL WRITTEN (READ, VALIDATE,
003900*                            BUILD-A-RECORD PARAGRAPH STYLE LATER
004000*                            BORROWED BY THIS PROGRAM).
004100*    09-22-2011  D.OKONKWO   REPURPOSED THE OLD VOUCHER-
004200*                            MAINTENANCE SCREEN SHELL; RENAMED
004300*                            MAP-FEED-TO-EVENTS.
004400*    10-04-2011  D.OKONKWO   TKT#4488 - ADDED THE ONLINE/SOLD-
004500*                            OUT/CAPACITY ZONE FILTER.
004600*    03-14-2012  W.OYELARAN  TKT#4602 - MOVED DATE PARSING OUT
004700*                            TO THE SHARED PLDATE01 COPYBOOK SO
004800*                            STORE-NEW-EVENTS COULD USE THE SAME
004900*                            LOGIC LATER.
005000*    06-21-2012  W.OYELARAN  TKT#4655 - A PLAN WITH A BAD START
005100*                            OR END DATE IS NOW SKIPPED AND
005200*                            LOGGED INSTEAD OF ABENDING THE STEP.
005300*    02-11-2013  W.OYELARAN  TKT#4730 - SURROGATE EVENT-ID NOW
005400*                            BUILT FROM RUN-DATE, TIME-OF-DAY AND
005500*                            A WITHIN-CYCLE SEQUENCE NUMBER SO
005600*                            EVENTS-CAND CAN CARRY A KEY BEFORE
005700*                            STORE-NEW-EVENTS FIGURES THE HASH.
005800*    05-06-2013  W.OYELARAN  TKT#4771 - AUDIT FOUND THE ONLINE
005900*                            FILTER WAS ONLY DROPPING ZONES FROM
006000*                            THE PRICE ROLL-UP, NOT THE WHOLE BASE
006100*                            PLAN, SO AN OFFLINE BASE PLAN STILL
006200*                            CAME OUT WITH A ZERO-PRICE EVENT.
006300*                            ADDED A BASE-PLAN-ID CONTROL BREAK
006400*                            OUTSIDE THE PLAN-ID BREAK TO TEST
006500*                            SELL-MODE ONCE PER BASE PLAN AND
006600*                            SUPPRESS THE CANDIDATE WRITE FOR THE
006700*                            WHOLE GROUP.  ALSO DROPPED THE SOLD-
006800*                            OUT TEST FROM THE ZONE FILTER (NEVER
006900*                            SPECIFIED) AND FIXED THE SELL-MODE
007000*                            COMPARE TO THE PROVIDER'S OWN LOWER-
007100*                            CASE "online" LITERAL.
007200*    08-14-2013  W.OYELARAN  TKT#4802 - AUDIT FOUND THAT WHEN THE
007300*                            PROVIDER FEED WOULD NOT OPEN, THE STEP
007400*                            ENDED WITHOUT TOUCHING EVENTS-CAND, SO
007500*                            THE PRIOR CYCLE'S CANDIDATES WERE LEFT
007600*                            ON FILE INSTEAD OF BEING REBUILT EMPTY.
007700*                            EVENTS-CAND IS NOW OPENED OUTPUT (AND
007800*                            SO EMPTIED) BEFORE THE FEED IS EVEN
007900*                            ATTEMPTED, AND A FEED-OPEN FAILURE NOW
008000*                            SETS RETURN-CODE SO SYNC-EVENTS-CYCLE
008100*                            CAN SKIP THE STORE STEP FOR THE CYCLE.
008200*    ------------------------------------------------------
008300*
008400 ENVIRONMENT DIVISION.
008500 CONFIGURATION SECTION.
008600 SPECIAL-NAMES.
008700     C01 IS TOP-OF-FORM.
008800*
008900 INPUT-OUTPUT SECTION.
009000 FILE-CONTROL.
009100*
009200     COPY "SLFEED01.CBL".
009300     COPY "SLEVCD01.CBL".
009400*
009500 DATA DIVISION.
009600 FILE SECTION.
009700*
009800     COPY "FDFEED01.CBL".
009900     COPY "FDEVCD01.CBL".
010000*
010100 WORKING-STORAGE SECTION.
010200*
010300 01  WS-FEED-IN-STATUS          PIC X(02).
010400     88  WS-FEED-IN-OK          VALUE "00".
010500*
010600 01  WS-EVCD-STATUS             PIC X(02).
010700     88  WS-EVCD-OK             VALUE "00".
010800     COPY "WSDATE01.CBL".
010900*
011000 01  W-END-OF-FILE              PIC X.
011100     88  END-OF-FILE            VALUE "Y".
011200*
011300 01  W-CURRENT-BASE-PLAN-ID     PIC X(40).
011400*
011500 01  W-BASE-PLAN-ONLINE-FLAG    PIC X.
011600     88  BASE-PLAN-IS-ONLINE    VALUE "Y".
011700*
011800 01  W-CURRENT-PLAN-ID          PIC X(40).
011900*
012000 01  W-ZONE-QUALIFIES           PIC X.
012100     88  ZONE-QUALIFIES         VALUE "Y".
012200*
012300 01  W-PLAN-DATES-ARE-VALID     PIC X.
012400     88  PLAN-DATES-ARE-VALID   VALUE "Y".
012500*
012600 01  W-ANY-ZONE-QUALIFIED       PIC X.
012700     88  ANY-ZONE-QUALIFIED     VALUE "Y".
012800*
012900 01  W-PLAN-MIN-PRICE           PIC S9(7)V9(2).
013000 01  W-PLAN-MAX-PRICE           PIC S9(7)V9(2).
013100*
013200 01  W-RUN-DATE-TODAY           PIC 9(06).
013300 01  W-RUN-DATE-R REDEFINES W-RUN-DATE-TODAY.
013400     05  W-RD-YY                PIC 9(02).
013500     05  W-RD-MM                PIC 9(02).
013600     05  W-RD-DD                PIC 9(02).
013700*
013800 01  W-TIME-NOW                 PIC 9(08).
013900 01  W-TIME-NOW-R REDEFINES W-TIME-NOW.
014000     05  W-TN-HH                PIC 9(02).
014100     05  W-TN-MM                PIC 9(02).
014200     05  W-TN-SS                PIC 9(02).
014300     05  W-TN-HH-100            PIC 9(02).
014400*
014500 77  W-CYCLE-SEQUENCE           PIC 9(04) COMP.
014600*
014700 01  W-EVENT-ID-BUILD           PIC X(36).
014800 01  W-EVENT-ID-BUILD-R REDEFINES W-EVENT-ID-BUILD.
014900     05  W-EIB-GROUP-1          PIC X(08).
015000     05  W-EIB-DASH-1           PIC X(01).
015100     05  W-EIB-GROUP-2          PIC X(04).
015200     05  W-EIB-DASH-2           PIC X(01).
015300     05  W-EIB-GROUP-3          PIC X(04).
015400     05  W-EIB-DASH-3           PIC X(01).
015500     05  W-EIB-GROUP-4          PIC X(04).
015600     05  W-EIB-DASH-4           PIC X(01).
015700     05  W-EIB-GROUP-5          PIC X(12).
015800*
015900 77  W-PLANS-READ               PIC 9(07) COMP.
016000 77  W-PLANS-WRITTEN            PIC 9(07) COMP.
016100 77  W-PLANS-SKIPPED-BAD-DATE   PIC 9(07) COMP.
016200 77  W-PLANS-SKIPPED-OFFLINE    PIC 9(07) COMP.
016300*
016400 PROCEDURE DIVISION.
016500*
016600 000-MAIN-CONTROL.
016700*
016800     ACCEPT W-RUN-DATE-TODAY FROM DATE.
016900     ACCEPT W-TIME-NOW FROM TIME.
017000     MOVE ZERO TO W-CYCLE-SEQUENCE.
017100     MOVE ZERO TO W-PLANS-READ.
017200     MOVE ZERO TO W-PLANS-WRITTEN.
017300     MOVE ZERO TO W-PLANS-SKIPPED-BAD-DATE.
017400     MOVE ZERO TO W-PLANS-SKIPPED-OFFLINE.
017500     MOVE "N" TO W-END-OF-FILE.
017600     MOVE SPACES TO W-CURRENT-PLAN-ID.
017700     MOVE SPACES TO W-CURRENT-BASE-PLAN-ID.
017800     MOVE ZERO TO RETURN-CODE.
017900*
018000*    EVENTS-CAND IS REBUILT FROM SCRATCH EVERY CYCLE (SLEVCD01.
018100*    CBL), SO IT IS OPENED OUTPUT HERE BEFORE THE FEED IS EVEN
018200*    ATTEMPTED -- A FEED THAT WILL NOT OPEN STILL LEAVES BEHIND
018300*    AN EMPTY CANDIDATE FILE, NOT LAST CYCLE'S LEFTOVERS.
018400     OPEN OUTPUT EVENTS-CAND.
018500     IF NOT WS-EVCD-OK
018600        DISPLAY "MAP-FEED-TO-EVENTS - CANDIDATE FILE WOULD NOT "
018700                "OPEN, STATUS " WS-EVCD-STATUS
018800        MOVE 8 TO RETURN-CODE
018900        GO TO 000-MAIN-CONTROL-EXIT
019000     END-IF.
019100*
019200     OPEN INPUT PROVIDER-FEED-IN.
019300     IF NOT WS-FEED-IN-OK
019400        DISPLAY "MAP-FEED-TO-EVENTS - PROVIDER FEED WOULD NOT "
019500                "OPEN, STATUS " WS-FEED-IN-STATUS
019600        MOVE "Y" TO W-END-OF-FILE
019700        MOVE 8 TO RETURN-CODE
019800        CLOSE EVENTS-CAND
019900        GO TO 000-MAIN-CONTROL-EXIT
020000     END-IF.
020100*
020200     PERFORM 100-READ-FEED-NEXT-RECORD.
020300*
020400     PERFORM 150-PROCESS-ONE-BASE-PLAN-GROUP
020500        UNTIL END-OF-FILE.
020600*
020700     CLOSE PROVIDER-FEED-IN.
020800     CLOSE EVENTS-CAND.
020900*
021000     DISPLAY "MAP-FEED-TO-EVENTS - PLANS READ    " W-PLANS-READ.
021100     DISPLAY "MAP-FEED-TO-EVENTS - PLANS WRITTEN " W-PLANS-WRITTEN.
021200     DISPLAY "MAP-FEED-TO-EVENTS - PLANS SKIPPED " W-PLANS-SKIPPED-BAD-DATE.
021300     DISPLAY "MAP-FEED-TO-EVENTS - PLANS OFFLINE " W-PLANS-SKIPPED-OFFLINE.
021400*
021500     GO TO 000-MAIN-CONTROL-EXIT.
021600*
021700 100-READ-FEED-NEXT-RECORD.
021800*
021900     READ PROVIDER-FEED-IN
022000        AT END
022100           MOVE "Y" TO W-END-OF-FILE
022200     END-READ.
022300*
022400 150-PROCESS-ONE-BASE-PLAN-GROUP.
022500*
022600*    ENTERED WITH A FEED RECORD ALREADY IN THE BUFFER, THE FIRST
022700*    ZONE OF A NEW BASE-PLAN-ID GROUP.  SELL-MODE IS A BASE-PLAN-
022800*    LEVEL ATTRIBUTE, THE SAME ON EVERY ROW OF THE GROUP, SO IT IS
022900*    TESTED ONCE HERE AND NOT RE-TESTED PER PLAN OR PER ZONE.
023000*
023100     MOVE FEED-BASE-PLAN-ID TO W-CURRENT-BASE-PLAN-ID.
023200*
023300     MOVE "N" TO W-BASE-PLAN-ONLINE-FLAG.
023400     IF FEED-SELL-MODE EQUAL "online"
023500        MOVE "Y" TO W-BASE-PLAN-ONLINE-FLAG
023600     END-IF.
023700*
023800     PERFORM 200-PROCESS-ONE-PLAN-GROUP
023900        UNTIL FEED-BASE-PLAN-ID NOT EQUAL W-CURRENT-BASE-PLAN-ID
024000        OR END-OF-FILE.
024100*
024200 200-PROCESS-ONE-PLAN-GROUP.
024300*
024400*    ENTERED WITH A FEED RECORD ALREADY IN THE BUFFER, THE FIRST
024500*    ZONE OF A NEW PLAN-ID GROUP UNDER THE CURRENT BASE PLAN.
024600*
024700     ADD 1 TO W-PLANS-READ.
024800     MOVE FEED-PLAN-ID TO W-CURRENT-PLAN-ID.
024900*
025000     MOVE ZERO TO W-PLAN-MIN-PRICE.
025100     MOVE ZERO TO W-PLAN-MAX-PRICE.
025200     MOVE "N" TO W-ANY-ZONE-QUALIFIED.
025300*
025400     PERFORM 300-ROLL-UP-ONE-ZONE
025500        UNTIL FEED-PLAN-ID NOT EQUAL W-CURRENT-PLAN-ID
025600        OR FEED-BASE-PLAN-ID NOT EQUAL W-CURRENT-BASE-PLAN-ID
025700        OR END-OF-FILE.
025800*
025900     IF NOT BASE-PLAN-IS-ONLINE
026000        ADD 1 TO W-PLANS-SKIPPED-OFFLINE
026100        GO TO 200-PROCESS-ONE-PLAN-GROUP-EXIT
026200     END-IF.
026300*
026400     PERFORM 400-VALIDATE-PLAN-DATES.
026500*
026600     IF PLAN-DATES-ARE-VALID
026700        PERFORM 500-WRITE-EVENT-CANDIDATE
026800        ADD 1 TO W-PLANS-WRITTEN
026900     ELSE
027000        ADD 1 TO W-PLANS-SKIPPED-BAD-DATE
027100        DISPLAY "MAP-FEED-TO-EVENTS - BAD DATE, PLAN-ID SKIPPED "
027200                W-CURRENT-PLAN-ID.
027300*
027400 200-PROCESS-ONE-PLAN-GROUP-EXIT.
027500     EXIT.
027600*
027700 300-ROLL-UP-ONE-ZONE.
027800*
027900*    ZONE-CAPACITY IS THE ONLY ZONE-LEVEL ELIGIBILITY TEST --
028000*    SOLD-OUT IS CARRIED ON THE FEED FOR DISPLAY PURPOSES ONLY
028100*    AND DOES NOT AFFECT THE PRICE ROLL-UP.
028200     MOVE "Y" TO W-ZONE-QUALIFIES.
028300*
028400     IF NOT FEED-ZONE-IS-AVAILABLE
028500        MOVE "N" TO W-ZONE-QUALIFIES
028600     END-IF.
028700*
028800     IF ZONE-QUALIFIES
028900        PERFORM 350-APPLY-ZONE-PRICE.
029000*
029100     PERFORM 100-READ-FEED-NEXT-RECORD.
029200*
029300 350-APPLY-ZONE-PRICE.
029400*
029500     IF NOT ANY-ZONE-QUALIFIED
029600        MOVE FEED-ZONE-PRICE TO W-PLAN-MIN-PRICE
029700        MOVE FEED-ZONE-PRICE TO W-PLAN-MAX-PRICE
029800        MOVE "Y" TO W-ANY-ZONE-QUALIFIED
029900     ELSE
030000        IF FEED-ZONE-PRICE LESS THAN W-PLAN-MIN-PRICE
030100           MOVE FEED-ZONE-PRICE TO W-PLAN-MIN-PRICE
030200        END-IF
030300        IF FEED-ZONE-PRICE GREATER THAN W-PLAN-MAX-PRICE
030400           MOVE FEED-ZONE-PRICE TO W-PLAN-MAX-PRICE
030500        END-IF
030600     END-IF.
030700*
030800 400-VALIDATE-PLAN-DATES.
030900*
031000     MOVE "Y" TO W-PLAN-DATES-ARE-VALID.
031100*
031200     MOVE FEED-PLAN-START-DATE TO WDTV-ISO-DATE-TIME-IN.
031300     PERFORM DECOMPOSE-ISO-DATE-TIME-01
031400        THRU DECOMPOSE-ISO-DATE-TIME-01-EXIT.
031500*
031600     IF WDTV-INVALID-DATE-TIME
031700        MOVE "N" TO W-PLAN-DATES-ARE-VALID
031800     ELSE
031900        MOVE WDTV-YYYYMMDD-OUT TO EVCD-START-DATE
032000        MOVE WDTV-HHMMSS-OUT   TO EVCD-START-TIME
032100     END-IF.
032200*
032300     MOVE FEED-PLAN-END-DATE TO WDTV-ISO-DATE-TIME-IN.
032400     PERFORM DECOMPOSE-ISO-DATE-TIME-01
032500        THRU DECOMPOSE-ISO-DATE-TIME-01-EXIT.
032600*
032700     IF WDTV-INVALID-DATE-TIME
032800        MOVE "N" TO W-PLAN-DATES-ARE-VALID
032900     ELSE
033000        MOVE WDTV-YYYYMMDD-OUT TO EVCD-END-DATE
033100        MOVE WDTV-HHMMSS-OUT   TO EVCD-END-TIME
033200     END-IF.
033300*
033400 500-WRITE-EVENT-CANDIDATE.
033500*
033600     ADD 1 TO W-CYCLE-SEQUENCE.
033700     PERFORM 600-BUILD-EVENT-ID.
033800*
033900*    EVCD-START-DATE, EVCD-START-TIME, EVCD-END-DATE AND EVCD-
034000*    END-TIME WERE ALREADY MOVED IN BY 400-VALIDATE-PLAN-DATES --
034100*    ONLY THE REMAINING FIELDS ARE SET HERE.
034200     MOVE W-EVENT-ID-BUILD  TO EVCD-EVENT-ID.
034300     MOVE FEED-TITLE        TO EVCD-TITLE.
034400     MOVE W-PLAN-MIN-PRICE  TO EVCD-MIN-PRICE.
034500     MOVE W-PLAN-MAX-PRICE  TO EVCD-MAX-PRICE.
034600     MOVE SPACES            TO EVCD-EVENT-HASH.
034700*
034800     WRITE EVENT-CAND-RECORD.
034900*
035000 600-BUILD-EVENT-ID.
035100*
035200*    THIS SHOP HAS NO UUID GENERATOR ON FILE, SO THE SURROGATE
035300*    KEY IS BUILT OUT OF THE RUN DATE, THE TIME OF DAY, AND A
035400*    WITHIN-CYCLE SEQUENCE NUMBER, FORMATTED INTO THE SAME
035500*    8-4-4-4-12 SHAPE THE DOWNSTREAM SYSTEM EXPECTS.
035600*
035700     MOVE "20"     TO W-EIB-GROUP-1 (1:2).
035800     MOVE W-RD-YY  TO W-EIB-GROUP-1 (3:2).
035900     MOVE W-RD-MM  TO W-EIB-GROUP-1 (5:2).
036000     MOVE W-RD-DD  TO W-EIB-GROUP-1 (7:2).
036100*
036200     MOVE W-TN-HH  TO W-EIB-GROUP-2 (1:2).
036300     MOVE W-TN-MM  TO W-EIB-GROUP-2 (3:2).
036400*
036500     MOVE W-TN-SS      TO W-EIB-GROUP-3 (1:2).
036600     MOVE W-TN-HH-100  TO W-EIB-GROUP-3 (3:2).
036700*
036800     MOVE ZERO TO W-EIB-GROUP-4.
036900     MOVE W-CYCLE-SEQUENCE TO W-EIB-GROUP-4.
037000*
037100     MOVE ZERO TO W-EIB-GROUP-5.
037200     MOVE W-CYCLE-SEQUENCE TO W-EIB-GROUP-5 (9:4).
037300     MOVE FEED-ORGANIZER-COMPANY-ID (1:8) TO W-EIB-GROUP-5 (1:8).
037400*
037500     MOVE "-" TO W-EIB-DASH-1 W-EIB-DASH-2 W-EIB-DASH-3 W-EIB-DASH-4.
037600*
037700 000-MAIN-CONTROL-EXIT.
037800     EXIT PROGRAM.
037900     STOP RUN.
