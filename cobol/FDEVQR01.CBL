000100*
000200*    FDEVQR01.CBL
000300*
000400*    FD AND RECORD LAYOUT FOR QUERY-RESULT-OUT.  SHAPE MATCHES
000500*    EVENT-MASTER-RECORD (FDEVNT01.CBL); WRITTEN IN ASCENDING
000600*    EVQR-START-DATE / EVQR-START-TIME ORDER BY FIND-EVENTS-BY-
000700*    RANGE.
000800*
000900*    ------------------------------------------------------
001000*    DATE-WRITTEN.  06-11-2003.  R.NEEDHAM.
001100*    ------------------------------------------------------
001200*
001300    FD  QUERY-RESULT-OUT
001400        LABEL RECORDS ARE STANDARD.
001500
001600    01  EVENT-QUERY-RECORD.
001700        05  EVQR-EVENT-ID              PIC X(36).
001800*    REDEFINE OF THE EVENT-ID FOR HEADER/LOG DISPLAY PURPOSES --
001900*    BREAKS THE 36-BYTE UUID INTO ITS 8-4-4-4-12 GROUPS, SAME
002000*    AS THE MASTER AND CANDIDATE COPYBOOKS.
002100        05  EVQR-EVENT-ID-R REDEFINES EVQR-EVENT-ID.
002200            10  EVQR-ID-PART-1         PIC X(08).
002300            10  EVQR-ID-DASH-1         PIC X(01).
002400            10  EVQR-ID-PART-2         PIC X(04).
002500            10  EVQR-ID-DASH-2         PIC X(01).
002600            10  EVQR-ID-PART-3         PIC X(04).
002700            10  EVQR-ID-DASH-3         PIC X(01).
002800            10  EVQR-ID-PART-4         PIC X(04).
002900            10  EVQR-ID-DASH-4         PIC X(01).
003000            10  EVQR-ID-PART-5         PIC X(12).
003100        05  EVQR-TITLE                 PIC X(100).
003200        05  EVQR-START-DATE            PIC X(08).
003300        05  EVQR-START-TIME            PIC X(06).
003400        05  EVQR-END-DATE              PIC X(08).
003500        05  EVQR-END-TIME              PIC X(06).
003600        05  EVQR-MIN-PRICE             PIC S9(7)V9(2).
003700        05  EVQR-MAX-PRICE             PIC S9(7)V9(2).
003800        05  EVQR-EVENT-HASH            PIC X(40).
003900        05  FILLER                     PIC X(20).
