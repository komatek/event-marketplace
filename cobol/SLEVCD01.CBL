000100*
000200*    SLEVCD01.CBL
000300*
000400*    FILE-CONTROL SELECT CLAUSE FOR EVENTS-CAND, THE CANDIDATE
000500*    WORK FILE HANDED OFF FROM MAP-FEED-TO-EVENTS TO STORE-
000600*    NEW-EVENTS FOR ONE SYNC CYCLE.  REBUILT FROM SCRATCH EACH
000700*    CYCLE.
000800*
001000*    ------------------------------------------------------
001100*    DATE-WRITTEN.  06-11-2003.  R.NEEDHAM.
001200*    ------------------------------------------------------
001300*
001400    SELECT EVENTS-CAND
001500           ASSIGN TO "EVENTCND"
001600           ORGANIZATION IS LINE SEQUENTIAL
001700           FILE STATUS IS WS-EVCD-STATUS.
