000100*
000200*    FDFEED01.CBL
000300*
000400*    FD AND RECORD LAYOUT FOR THE PROVIDER FEED.
000500*
000600*    THE FEED ARRIVES FROM THE TICKETING PROVIDER AS A
000700*    HIERARCHY -- BASE PLAN, THEN PLAN, THEN ZONE -- BUT FOR
000800*    BATCH PURPOSES IT IS CARRIED HERE AS ONE FLAT RECORD PER
000900*    ZONE, WITH THE PARENT BASE-PLAN/PLAN FIELDS REPEATED ON
001000*    EVERY ZONE LINE.  RECORDS FOR THE SAME PLAN-ID ARE
001100*    CONTIGUOUS IN THE FEED; RECORDS FOR THE SAME BASE-PLAN-ID
001200*    ARE CONTIGUOUS ACROSS THEIR PLANS.  A CONTROL-BREAK READ
001300*    ON BASE-PLAN-ID/PLAN-ID (SEE MAP-FEED-TO-EVENTS) DETECTS
001400*    THE GROUP BOUNDARIES.
001500*
001600*    ------------------------------------------------------
001700*    DATE-WRITTEN.  06-11-2003.  R.NEEDHAM.
001800*    ------------------------------------------------------
001900*
002000    FD  PROVIDER-FEED-IN
002100        LABEL RECORDS ARE STANDARD.
002200
002300    01  PROVIDER-FEED-RECORD.
002400        05  FEED-BASE-PLAN-ID          PIC X(40).
002500        05  FEED-SELL-MODE             PIC X(10).
002600        05  FEED-TITLE                 PIC X(100).
002700        05  FEED-ORGANIZER-COMPANY-ID  PIC X(40).
002800        05  FEED-PLAN-ID               PIC X(40).
002900        05  FEED-PLAN-START-DATE       PIC X(19).
003000        05  FEED-PLAN-END-DATE         PIC X(19).
003100        05  FEED-SELL-FROM             PIC X(19).
003200        05  FEED-SELL-TO               PIC X(19).
003300        05  FEED-SOLD-OUT              PIC X(01).
003400            88  FEED-IS-SOLD-OUT       VALUE "Y".
003500        05  FEED-ZONE-ID               PIC X(40).
003600        05  FEED-ZONE-CAPACITY         PIC S9(7).
003700            88  FEED-ZONE-IS-AVAILABLE VALUE 1 THROUGH 9999999.
003800        05  FEED-ZONE-PRICE            PIC S9(7)V9(2).
003900        05  FEED-ZONE-NAME             PIC X(60).
004000        05  FEED-ZONE-NUMBERED         PIC X(01).
004100            88  FEED-ZONE-IS-NUMBERED  VALUE "Y".
004200        05  FILLER                     PIC X(15).
