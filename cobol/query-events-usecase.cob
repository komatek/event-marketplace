000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.        query-events-usecase.
000300 AUTHOR.            R. NEEDHAM.
000400 INSTALLATION.      MIDLAND DATA PROCESSING CENTER.
000500 DATE-WRITTEN.      09-25-1982.
000600 DATE-COMPILED.
000700 SECURITY.          CONFIDENTIAL - INTERNAL USE ONLY.
000800*
000900*    ------------------------------------------------------
001000*    QUERY-EVENTS-USECASE
001100*
001200*    BUILT ON THE SHELL OF THE OLD CONTROL-FILE-MAINTENANCE
001300*    ONE-RECORD-READ PROGRAM (SAME "READ THE ONE PARAMETER
001400*    RECORD, VALIDATE IT, ACT ON IT" SHAPE) -- HERE THE ONE
001500*    RECORD IS THE DATE-RANGE SEARCH REQUEST SUBMITTED IN
001600*    QUERY-PARM-IN INSTEAD OF THE OLD LAST-VOUCHER CONTROL
001700*    RECORD.
001800*
001900*    VALIDATES THAT QPRM-STARTS-AT IS NOT AFTER QPRM-ENDS-AT
002000*    (BOTH ARE ISO-8601 LOCAL DATE-TIMES, SO A STRAIGHT
002100*    ALPHANUMERIC COMPARE SORTS THEM CORRECTLY) AND, IF THE
002200*    RANGE IS SOUND, HANDS OFF TO FIND-EVENTS-BY-RANGE.  A BAD
002300*    RANGE IS LOGGED AND THE REQUEST IS DROPPED WITHOUT ERRORING
002400*    OUT THE JOB STEP -- THE NEXT PARAMETER FILE SUBMITTED GETS
002500*    A FRESH CHANCE.
002600*    ------------------------------------------------------
002700*
002800*    ------------------------------------------------------
002900*    CHANGE LOG
003000*    ------------------------------------------------------
003100*    09-25-1982  R.NEEDHAM   ORIGINAL CONTROL-FILE-MAINTENANCE
003200*                            READ-ONE-RECORD SHELL WRITTEN.
003300*    03-14-2012  W.OYELARAN  REPURPOSED THE OLD CONTROL-FILE-
003400*                            MAINTENANCE SHELL; RENAMED QUERY-
003500*                            EVENTS-USECASE.
003600*    04-02-2012  W.OYELARAN  TKT#4611 - ADDED THE STARTS-AT/
003700*                            ENDS-AT RANGE-ORDER CHECK.
003800*    11-19-2012  W.OYELARAN  TKT#4703 - A REQUEST WITH AN EMPTY
003900*                            STARTS-AT OR ENDS-AT NOW FAILS THE
004000*                            SAME AS AN OUT-OF-ORDER RANGE
004100*                            INSTEAD OF FALLING THROUGH TO
004200*                            FIND-EVENTS-BY-RANGE.
004300*    05-06-2013  W.OYELARAN  TKT#4771 - AUDIT FOUND THE PARAMETER-
004400*                            FILE STATUS BYTE WAS DECLARED UNDER
004500*                            THE WRONG NAME AND NEVER TESTED, SO A
004600*                            BAD OPEN ON QUERY-PARM-IN WOULD FALL
004700*                            THROUGH AND ABEND ON THE FIRST READ
004800*                            INSTEAD OF ENDING THE STEP CLEANLY.
004900*                            RENAMED TO MATCH SLQPRM01'S FILE
005000*                            STATUS CLAUSE AND ADDED THE OPEN
005100*                            CHECK.
005200*    05-09-2013  W.OYELARAN  TKT#4761 - LOG LINE NOW SHOWS BOTH
005300*                            ENDPOINTS OF A REJECTED RANGE, NOT
005400*                            JUST "RANGE REJECTED".
005500*    ------------------------------------------------------
005600*
005700 ENVIRONMENT DIVISION.
005800 CONFIGURATION SECTION.
005900 SPECIAL-NAMES.
006000     C01 IS TOP-OF-FORM.
006100*
006200 INPUT-OUTPUT SECTION.
006300 FILE-CONTROL.
006400*
006500     COPY "SLQPRM01.CBL".
006600*
006700 DATA DIVISION.
006800 FILE SECTION.
006900*
007000     COPY "FDQPRM01.CBL".
007100*
007200 WORKING-STORAGE SECTION.
007300*
007400 01  WS-QPRM-STATUS             PIC XX.
007500     88  QPRM-READ-OK           VALUE "00".
007600     88  QPRM-AT-END            VALUE "10".
007700*
007800 01  W-END-OF-FILE              PIC X.
007900     88  END-OF-FILE            VALUE "Y".
008000*
008100 01  W-RANGE-IS-VALID           PIC X.
008200     88  RANGE-IS-VALID         VALUE "Y".
008300     88  RANGE-IS-INVALID       VALUE "N".
008400*
008500 77  W-REQUEST-COUNT            PIC 9(07) COMP.
008600 77  W-ACCEPTED-COUNT           PIC 9(07) COMP.
008700 77  W-REJECTED-COUNT           PIC 9(07) COMP.
008800*
008900 01  W-REJECT-LOG-LINE          PIC X(80).
009000*
009100*    THE REJECT-LOG LINE IS ALSO KEPT AS A HEADING/DETAIL PAIR
009200*    SO THE OPERATOR CONSOLE OUTPUT MATCHES THE SAME TWO-LINE
009300*    STYLE THE OLD REPORTS USED FOR AN ERROR CONDITION.
009400 01  W-REJECT-LOG-R REDEFINES W-REJECT-LOG-LINE.
009500     05  W-RL-STARTS-AT         PIC X(19).
009600     05  FILLER                 PIC X(01).
009700     05  W-RL-ENDS-AT           PIC X(19).
009800     05  FILLER                 PIC X(41).
009900*
010000 PROCEDURE DIVISION.
010100*
010200 000-MAIN-CONTROL.
010300*
010400     MOVE ZERO TO W-REQUEST-COUNT.
010500     MOVE ZERO TO W-ACCEPTED-COUNT.
010600     MOVE ZERO TO W-REJECTED-COUNT.
010700     MOVE "N" TO W-END-OF-FILE.
010800*
010900     OPEN INPUT QUERY-PARM-IN.
011000     IF NOT QPRM-READ-OK
011100        DISPLAY "QUERY-EVENTS-USECASE - PARAMETER FILE WOULD NOT "
011200                "OPEN, STATUS " WS-QPRM-STATUS
011300        MOVE "Y" TO W-END-OF-FILE
011400        GO TO 000-MAIN-CONTROL-EXIT
011500     END-IF.
011600*
011700     PERFORM 100-READ-NEXT-REQUEST.
011800     PERFORM 200-VALIDATE-AND-DISPATCH
011900        UNTIL END-OF-FILE.
012000*
012100     CLOSE QUERY-PARM-IN.
012200*
012300     DISPLAY "QUERY-EVENTS-USECASE - REQUESTS READ    "
012400             W-REQUEST-COUNT.
012500     DISPLAY "QUERY-EVENTS-USECASE - REQUESTS ACCEPTED"
012600             W-ACCEPTED-COUNT.
012700     DISPLAY "QUERY-EVENTS-USECASE - REQUESTS REJECTED"
012800             W-REJECTED-COUNT.
012900*
013000     GO TO 000-MAIN-CONTROL-EXIT.
013100*
013200 100-READ-NEXT-REQUEST.
013300*
013400     READ QUERY-PARM-IN
013500        AT END
013600           MOVE "Y" TO W-END-OF-FILE
013700        NOT AT END
013800           ADD 1 TO W-REQUEST-COUNT
013900     END-READ.
014000*
014100 200-VALIDATE-AND-DISPATCH.
014200*
014300     PERFORM 300-CHECK-RANGE-ORDER.
014400*
014500     IF RANGE-IS-VALID
014600        ADD 1 TO W-ACCEPTED-COUNT
014700        CALL "find-events-by-range"
014800     ELSE
014900        ADD 1 TO W-REJECTED-COUNT
015000        PERFORM 400-LOG-REJECTED-RANGE.
015100*
015200     PERFORM 100-READ-NEXT-REQUEST.
015300*
015400 300-CHECK-RANGE-ORDER.
015500*
015600     MOVE "Y" TO W-RANGE-IS-VALID.
015700*
015800     IF QPRM-STARTS-AT EQUAL SPACES
015900        OR QPRM-ENDS-AT EQUAL SPACES
016000        MOVE "N" TO W-RANGE-IS-VALID
016100     ELSE
016200        IF QPRM-STARTS-AT GREATER THAN QPRM-ENDS-AT
016300           MOVE "N" TO W-RANGE-IS-VALID
016400        END-IF
016500     END-IF.
016600*
016700 400-LOG-REJECTED-RANGE.
016800*
016900     MOVE SPACES TO W-REJECT-LOG-LINE.
017000     MOVE QPRM-STARTS-AT TO W-RL-STARTS-AT.
017100     MOVE QPRM-ENDS-AT TO W-RL-ENDS-AT.
017200*
017300     DISPLAY "QUERY-EVENTS-USECASE - RANGE REJECTED, STARTS-AT "
017400             W-RL-STARTS-AT
017500             " ENDS-AT "
017600             W-RL-ENDS-AT.
017700*
017800 000-MAIN-CONTROL-EXIT.
017900     EXIT PROGRAM.
018000     STOP RUN.
