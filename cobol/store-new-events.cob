000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.        store-new-events.
000300 AUTHOR.            R. NEEDHAM.
000400 INSTALLATION.      MIDLAND DATA PROCESSING CENTER.
000500 DATE-WRITTEN.      06-19-1984.
000600 DATE-COMPILED.
000700 SECURITY.          CONFIDENTIAL - INTERNAL USE ONLY.
000800*
000900*    ------------------------------------------------------
001000*    STORE-NEW-EVENTS
001100*
001200*    BUILT ON THE OLD PAY-SELECTED-VOUCHER SHELL -- SAME "READ A
001300*    CANDIDATE, TRY THE FILE, ACT ON WHETHER IT WAS ALREADY
001400*    THERE" PARAGRAPH STYLE, JUST DRIVEN OFF EVENTS-CAND INSTEAD
001500*    OF AN OPERATOR-KEYED VOUCHER NUMBER.
001600*
001700*    FOR EACH EVENTS-CAND RECORD, THE FIVE FIELDS THAT MAKE AN
001800*    EVENT UNIQUE (TITLE, START DATE, START TIME, END DATE, END
001900*    TIME) ARE RUN THROUGH THE SHARED PLHASH01 CHECKSUM TO GET
002000*    EVMS-EVENT-HASH.  A WRITE TO EVENTS-MASTER KEYED ON THAT
002100*    HASH THAT FAILS INVALID KEY MEANS AN EVENT WITH THE SAME
002200*    CONTENT IS ALREADY ON FILE -- THE CANDIDATE IS SKIPPED, NOT
002300*    TREATED AS AN ERROR.  A CANDIDATE THAT WRITES CLEAN IS ALSO
002400*    ECHOED TO EVENTS-NEW-OUT FOR WHATEVER DOWNSTREAM STEP WANTS
002500*    ONLY THIS CYCLE'S ADDITIONS.  THE CYCLE-SUMMARY REPORT AT
002600*    THE END SHOWS BOTH CONTROL TOTALS.
002700*    ------------------------------------------------------
002800*
002900*    ------------------------------------------------------
003000*    CHANGE LOG
003100*    ------------------------------------------------------
003200*    06-19-1984  R.NEEDHAM   ORIGINAL PAY-SELECTED-VOUCHER READ/
003300*                            WRITE SHELL WRITTEN.
003400*    03-14-2012  W.OYELARAN  REPURPOSED THE OLD PAY-SELECTED-
003500*                            VOUCHER SHELL; RENAMED STORE-NEW-
003600*                            EVENTS.
003700*    04-02-2012  W.OYELARAN  TKT#4611 - DEDUP NOW DONE ON THE
003800*                            INDEXED WRITE ITSELF (INVALID KEY)
003900*                            INSTEAD OF A SEPARATE READ-THEN-
004000*                            WRITE PAIR, TO CUT DOWN ON I-O.
004100*    01-15-2013  W.OYELARAN  TKT#4744 - ADDED THE PRINTED CYCLE-
004200*                            SUMMARY REPORT WITH ADDED/SKIPPED
004300*                            CONTROL TOTALS.
004400*    05-06-2013  W.OYELARAN  TKT#4771 - AUDIT FOUND NONE OF THE
004500*                            THREE FILE STATUS BYTES WERE BEING
004600*                            DECLARED OR TESTED, SO A FAILED OPEN
004700*                            ON ANY OF EVENTS-CAND, EVENTS-MASTER
004800*                            OR EVENTS-NEW-OUT WOULD ABEND ON THE
004900*                            FIRST I-O INSTEAD OF ENDING THE STEP
005000*                            CLEANLY.  DECLARED THE THREE STATUS
005100*                            FIELDS AND ADDED OPEN CHECKS WITH
005200*                            ORDERLY CLOSE-DOWN OF WHATEVER WAS
005300*                            ALREADY OPEN.
005400*    ------------------------------------------------------
005500*
005600 ENVIRONMENT DIVISION.
005700 CONFIGURATION SECTION.
005800 SPECIAL-NAMES.
005900     C01 IS TOP-OF-FORM.
006000*
006100 INPUT-OUTPUT SECTION.
006200 FILE-CONTROL.
006300*
006400     COPY "SLEVCD01.CBL".
006500     COPY "SLEVNT01.CBL".
006600     COPY "SLEVNW01.CBL".
006700*
006800     SELECT PRINTER-FILE
006900            ASSIGN TO "SYNCSUM.PRN"
007000            ORGANIZATION IS LINE SEQUENTIAL.
007100*
007200 DATA DIVISION.
007300 FILE SECTION.
007400*
007500     COPY "FDEVCD01.CBL".
007600     COPY "FDEVNT01.CBL".
007700     COPY "FDEVNW01.CBL".
007800*
007900     FD  PRINTER-FILE
008000         LABEL RECORDS ARE OMITTED.
008100     01  PRINTER-RECORD                 PIC X(80).
008200*
008300 WORKING-STORAGE SECTION.
008400*
008500 01  WS-EVCD-STATUS             PIC X(02).
008600     88  WS-EVCD-OK             VALUE "00".
008700*
008800 01  WS-EVMS-STATUS             PIC X(02).
008900     88  WS-EVMS-OK             VALUE "00".
009000*
009100 01  WS-EVNW-STATUS             PIC X(02).
009200     88  WS-EVNW-OK             VALUE "00".
009300*
009400     COPY "WHASH01.CBL".
009500*
009600 01  W-END-OF-FILE              PIC X.
009700     88  END-OF-FILE            VALUE "Y".
009800*
009900 01  W-EVENT-WAS-ADDED          PIC X.
010000     88  EVENT-WAS-ADDED        VALUE "Y".
010100*
010200 77  W-COUNT-READ               PIC 9(07) COMP.
010300 77  W-COUNT-ADDED              PIC 9(07) COMP.
010400 77  W-COUNT-SKIPPED            PIC 9(07) COMP.
010500*
010600 01  TITLE-LINE.
010700     05  FILLER                 PIC X(28) VALUE SPACES.
010800     05  FILLER                 PIC X(24)
010900            VALUE "SYNC CYCLE SUMMARY REPORT".
011000     05  FILLER                 PIC X(28) VALUE SPACES.
011100*
011200 01  HEADING-LINE-1.
011300     05  FILLER                 PIC X(38)
011400            VALUE "CONTROL TOTAL".
011500     05  FILLER                 PIC X(42)
011600            VALUE "COUNT".
011700*
011800 01  HEADING-LINE-2.
011900     05  FILLER                 PIC X(38)
012000            VALUE "=================================".
012100     05  FILLER                 PIC X(42)
012200            VALUE "=========".
012300*
012400 01  DETAIL-LINE.
012500     05  D-DESCRIPTION          PIC X(38).
012600     05  D-COUNT                PIC ZZZ,ZZ9.
012700     05  FILLER                 PIC X(33).
012800*
012900 PROCEDURE DIVISION.
013000*
013100 000-MAIN-CONTROL.
013200*
013300     MOVE ZERO TO W-COUNT-READ.
013400     MOVE ZERO TO W-COUNT-ADDED.
013500     MOVE ZERO TO W-COUNT-SKIPPED.
013600     MOVE "N" TO W-END-OF-FILE.
013700*
013800     OPEN INPUT EVENTS-CAND.
013900     IF NOT WS-EVCD-OK
014000        DISPLAY "STORE-NEW-EVENTS - CANDIDATE FILE WOULD NOT OPEN, "
014100                "STATUS " WS-EVCD-STATUS
014200        GO TO 000-MAIN-CONTROL-EXIT
014300     END-IF.
014400*
014500     OPEN I-O EVENTS-MASTER.
014600     IF NOT WS-EVMS-OK
014700        DISPLAY "STORE-NEW-EVENTS - EVENTS-MASTER WOULD NOT OPEN, "
014800                "STATUS " WS-EVMS-STATUS
014900        CLOSE EVENTS-CAND
015000        GO TO 000-MAIN-CONTROL-EXIT
015100     END-IF.
015200*
015300     OPEN OUTPUT EVENTS-NEW-OUT.
015400     IF NOT WS-EVNW-OK
015500        DISPLAY "STORE-NEW-EVENTS - EVENTS-NEW-OUT WOULD NOT OPEN, "
015600                "STATUS " WS-EVNW-STATUS
015700        CLOSE EVENTS-CAND
015800        CLOSE EVENTS-MASTER
015900        GO TO 000-MAIN-CONTROL-EXIT
016000     END-IF.
016100*
016200     OPEN OUTPUT PRINTER-FILE.
016300*
016400     PERFORM 100-READ-CANDIDATE-NEXT-RECORD.
016500     PERFORM 200-STORE-ONE-CANDIDATE
016600        UNTIL END-OF-FILE.
016700*
016800     PERFORM 500-PRINT-CYCLE-SUMMARY.
016900*
017000     CLOSE EVENTS-CAND.
017100     CLOSE EVENTS-MASTER.
017200     CLOSE EVENTS-NEW-OUT.
017300     CLOSE PRINTER-FILE.
017400*
017500     DISPLAY "STORE-NEW-EVENTS - CANDIDATES READ " W-COUNT-READ.
017600     DISPLAY "STORE-NEW-EVENTS - EVENTS ADDED    " W-COUNT-ADDED.
017700     DISPLAY "STORE-NEW-EVENTS - EVENTS SKIPPED  " W-COUNT-SKIPPED.
017800*
017900     GO TO 000-MAIN-CONTROL-EXIT.
018000*
018100 100-READ-CANDIDATE-NEXT-RECORD.
018200*
018300     READ EVENTS-CAND
018400        AT END
018500           MOVE "Y" TO W-END-OF-FILE
018600        NOT AT END
018700           ADD 1 TO W-COUNT-READ
018800     END-READ.
018900*
019000 200-STORE-ONE-CANDIDATE.
019100*
019200     PERFORM 300-COMPUTE-HASH-FOR-CANDIDATE.
019300     PERFORM 400-WRITE-OR-SKIP-CANDIDATE.
019400*
019500     PERFORM 100-READ-CANDIDATE-NEXT-RECORD.
019600*
019700 300-COMPUTE-HASH-FOR-CANDIDATE.
019800*
019900     MOVE EVCD-TITLE      TO WHSH-TITLE-IN.
020000     MOVE EVCD-START-DATE TO WHSH-START-DATE-IN.
020100     MOVE EVCD-START-TIME TO WHSH-START-TIME-IN.
020200     MOVE EVCD-END-DATE   TO WHSH-END-DATE-IN.
020300     MOVE EVCD-END-TIME   TO WHSH-END-TIME-IN.
020400*
020500     PERFORM COMPUTE-EVENT-HASH-KEY
020600        THRU COMPUTE-EVENT-HASH-KEY-EXIT.
020700*
020800 400-WRITE-OR-SKIP-CANDIDATE.
020900*
021000     MOVE EVCD-EVENT-ID   TO EVMS-EVENT-ID.
021100     MOVE EVCD-TITLE      TO EVMS-TITLE.
021200     MOVE EVCD-START-DATE TO EVMS-START-DATE.
021300     MOVE EVCD-START-TIME TO EVMS-START-TIME.
021400     MOVE EVCD-END-DATE   TO EVMS-END-DATE.
021500     MOVE EVCD-END-TIME   TO EVMS-END-TIME.
021600     MOVE EVCD-MIN-PRICE  TO EVMS-MIN-PRICE.
021700     MOVE EVCD-MAX-PRICE  TO EVMS-MAX-PRICE.
021800     MOVE WHSH-EVENT-HASH-OUT TO EVMS-EVENT-HASH.
021900*
022000     MOVE "Y" TO W-EVENT-WAS-ADDED.
022100*
022200     WRITE EVENT-MASTER-RECORD
022300        INVALID KEY
022400           MOVE "N" TO W-EVENT-WAS-ADDED
022500     END-WRITE.
022600*
022700     IF EVENT-WAS-ADDED
022800        ADD 1 TO W-COUNT-ADDED
022900        MOVE EVMS-EVENT-ID    TO EVNW-EVENT-ID
023000        MOVE EVMS-TITLE       TO EVNW-TITLE
023100        MOVE EVMS-START-DATE  TO EVNW-START-DATE
023200        MOVE EVMS-START-TIME  TO EVNW-START-TIME
023300        MOVE EVMS-END-DATE    TO EVNW-END-DATE
023400        MOVE EVMS-END-TIME    TO EVNW-END-TIME
023500        MOVE EVMS-MIN-PRICE   TO EVNW-MIN-PRICE
023600        MOVE EVMS-MAX-PRICE   TO EVNW-MAX-PRICE
023700        MOVE EVMS-EVENT-HASH  TO EVNW-EVENT-HASH
023800        WRITE EVENT-NEW-RECORD
023900     ELSE
024000        ADD 1 TO W-COUNT-SKIPPED
024100     END-IF.
024200*
024300 500-PRINT-CYCLE-SUMMARY.
024400*
024500     MOVE TITLE-LINE TO PRINTER-RECORD.
024600     WRITE PRINTER-RECORD AFTER ADVANCING TOP-OF-FORM.
024700     MOVE SPACES TO PRINTER-RECORD.
024800     WRITE PRINTER-RECORD BEFORE ADVANCING 1.
024900     MOVE HEADING-LINE-1 TO PRINTER-RECORD.
025000     WRITE PRINTER-RECORD BEFORE ADVANCING 1.
025100     MOVE HEADING-LINE-2 TO PRINTER-RECORD.
025200     WRITE PRINTER-RECORD BEFORE ADVANCING 1.
025300*
025400     MOVE SPACES TO DETAIL-LINE.
025500     MOVE "CANDIDATES READ" TO D-DESCRIPTION.
025600     MOVE W-COUNT-READ TO D-COUNT.
025700     MOVE DETAIL-LINE TO PRINTER-RECORD.
025800     WRITE PRINTER-RECORD BEFORE ADVANCING 1.
025900*
026000     MOVE SPACES TO DETAIL-LINE.
026100     MOVE "EVENTS ADDED" TO D-DESCRIPTION.
026200     MOVE W-COUNT-ADDED TO D-COUNT.
026300     MOVE DETAIL-LINE TO PRINTER-RECORD.
026400     WRITE PRINTER-RECORD BEFORE ADVANCING 1.
026500*
026600     MOVE SPACES TO DETAIL-LINE.
026700     MOVE "EVENTS SKIPPED (ALREADY ON FILE)" TO D-DESCRIPTION.
026800     MOVE W-COUNT-SKIPPED TO D-COUNT.
026900     MOVE DETAIL-LINE TO PRINTER-RECORD.
027000     WRITE PRINTER-RECORD BEFORE ADVANCING 1.
027100*
027200 000-MAIN-CONTROL-EXIT.
027300     EXIT PROGRAM.
027400     STOP RUN.
