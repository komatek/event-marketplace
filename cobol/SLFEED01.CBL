000100*
000200*    SLFEED01.CBL
000300*
000400*    FILE-CONTROL SELECT CLAUSE FOR THE PROVIDER FEED.
000500*    COPY THIS INTO ANY PROGRAM THAT MUST READ THE FLATTENED
000600*    BASE-PLAN / PLAN / ZONE FEED PRODUCED BY THE TICKETING
000700*    PROVIDER.  ONE PHYSICAL RECORD = ONE ZONE ROW, GROUPED BY
000800*    PLAN AND BY BASE PLAN AS DESCRIBED IN FDFEED01.CBL.
000900*
001000*    ------------------------------------------------------
001100*    DATE-WRITTEN.  06-11-2003.  R.NEEDHAM.
001200*    ------------------------------------------------------
001300*
001400    SELECT PROVIDER-FEED-IN
001500           ASSIGN TO "FEEDIN01"
001600           ORGANIZATION IS LINE SEQUENTIAL
001700           FILE STATUS IS WS-FEED-IN-STATUS.
