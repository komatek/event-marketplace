000100*
000200*    SLEVNW01.CBL
000300*
000400*    FILE-CONTROL SELECT CLAUSE FOR EVENTS-NEW-OUT, THE AUDIT
000500*    TRAIL OF EVENTS ACTUALLY APPENDED TO EVENTS-MASTER DURING
000600*    ONE SYNC CYCLE.
000700*
000800*    ------------------------------------------------------
000900*    DATE-WRITTEN.  06-11-2003.  R.NEEDHAM.
001000*    ------------------------------------------------------
001100*
001200    SELECT EVENTS-NEW-OUT
001300           ASSIGN TO "EVENTNEW"
001400           ORGANIZATION IS LINE SEQUENTIAL
001500           FILE STATUS IS WS-EVNW-STATUS.
