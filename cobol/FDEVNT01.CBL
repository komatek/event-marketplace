000100*
000200*    FDEVNT01.CBL
000300*
000400*    FD AND RECORD LAYOUT FOR THE EVENTS-MASTER STORE (THE
000500*    PERMANENT, APPEND-ONLY LIST OF EVENTS THIS SHOP HAS EVER
000600*    SYNCHRONIZED IN FROM THE PROVIDER).  KEYED BY EVMS-EVENT-
000700*    HASH SO A CANDIDATE THAT HASHES THE SAME AS ONE ALREADY ON
000800*    FILE IS REJECTED ON THE WRITE WITHOUT A FULL-FILE SCAN.
000900*
001000*    ------------------------------------------------------
001100*    DATE-WRITTEN.  06-11-2003.  R.NEEDHAM.
001200*    CHANGED.       09-22-2011.  D.OKONKWO.  TKT#4471 - WIDENED
001300*                   EVMS-TITLE FROM 60 TO 100 TO MATCH THE
001400*                   PROVIDER'S LONGER SHOW TITLES.
001500*    ------------------------------------------------------
001600*
001700    FD  EVENTS-MASTER
001800        LABEL RECORDS ARE STANDARD.
001900
002000    01  EVENT-MASTER-RECORD.
002100        05  EVMS-EVENT-ID              PIC X(36).
002150        05  EVMS-EVENT-ID-R REDEFINES EVMS-EVENT-ID.
002160            10  EVMS-UUID-GROUP-1      PIC X(08).
002170            10  FILLER                 PIC X(01).
002180            10  EVMS-UUID-GROUP-2      PIC X(04).
002190            10  FILLER                 PIC X(01).
002195            10  EVMS-UUID-GROUP-3      PIC X(04).
002196            10  FILLER                 PIC X(01).
002197            10  EVMS-UUID-GROUP-4      PIC X(04).
002198            10  FILLER                 PIC X(01).
002199            10  EVMS-UUID-GROUP-5      PIC X(12).
002200        05  EVMS-TITLE                 PIC X(100).
002300        05  EVMS-START-DATE            PIC X(08).
002400        05  EVMS-START-TIME            PIC X(06).
002500        05  EVMS-END-DATE              PIC X(08).
002600        05  EVMS-END-TIME              PIC X(06).
002700        05  EVMS-MIN-PRICE             PIC S9(7)V9(2).
002800        05  EVMS-MAX-PRICE             PIC S9(7)V9(2).
002900        05  EVMS-EVENT-HASH            PIC X(40).
003000        05  FILLER                     PIC X(20).
