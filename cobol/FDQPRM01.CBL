000100*
000200*    FDQPRM01.CBL
000300*
000400*    FD AND RECORD LAYOUT FOR QUERY-PARM-IN.
000500*
000600*    ------------------------------------------------------
000700*    DATE-WRITTEN.  06-11-2003.  R.NEEDHAM.
000800*    ------------------------------------------------------
000900*
001000    FD  QUERY-PARM-IN
001100        LABEL RECORDS ARE STANDARD.
001200
001300    01  QUERY-PARM-RECORD.
001400        05  QPRM-STARTS-AT             PIC X(19).
001410        05  QPRM-STARTS-AT-PARTS REDEFINES QPRM-STARTS-AT.
001420            10  QPRM-SA-YYYY           PIC X(04).
001430            10  FILLER                 PIC X(01).
001440            10  QPRM-SA-MM             PIC X(02).
001450            10  FILLER                 PIC X(01).
001460            10  QPRM-SA-DD             PIC X(02).
001470            10  FILLER                 PIC X(01).
001480            10  QPRM-SA-HH             PIC X(02).
001490            10  FILLER                 PIC X(01).
001500            10  QPRM-SA-MI             PIC X(02).
001510            10  FILLER                 PIC X(01).
001520            10  QPRM-SA-SS             PIC X(02).
001600        05  QPRM-ENDS-AT               PIC X(19).
001610        05  QPRM-ENDS-AT-PARTS REDEFINES QPRM-ENDS-AT.
001620            10  QPRM-EA-YYYY           PIC X(04).
001630            10  FILLER                 PIC X(01).
001640            10  QPRM-EA-MM             PIC X(02).
001650            10  FILLER                 PIC X(01).
001660            10  QPRM-EA-DD             PIC X(02).
001670            10  FILLER                 PIC X(01).
001680            10  QPRM-EA-HH             PIC X(02).
001690            10  FILLER                 PIC X(01).
001700            10  QPRM-EA-MI             PIC X(02).
001710            10  FILLER                 PIC X(01).
001720            10  QPRM-EA-SS             PIC X(02).
001800        05  FILLER                     PIC X(20).
