000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.        sync-events-cycle.
000300 AUTHOR.            R. NEEDHAM.
000400 INSTALLATION.      MIDLAND DATA PROCESSING CENTER.
000500 DATE-WRITTEN.      04-18-1985.
000600 DATE-COMPILED.
000700 SECURITY.          CONFIDENTIAL - INTERNAL USE ONLY.
000800*
000900*    ------------------------------------------------------
001000*    SYNC-EVENTS-CYCLE
001100*
001200*    BATCH DRIVER FOR THE NIGHTLY PROVIDER SYNCHRONIZATION RUN.
001300*    REPLACES THE OLD "ACCOUNTS PAYABLE SYSTEM" ON-LINE MENU
001400*    THAT USED TO SIT AT THE TOP OF THIS CHAIN -- THAT SYSTEM
001500*    WAS RETIRED WHEN THE SHOP TOOK ON THE EVENT-FEED CONTRACT
001600*    AND THIS PROGRAM WAS BUILT ON ITS STRUCTURE.  IT PERFORMS
001700*    THE FIVE STEPS OF THE SYNC CYCLE IN ORDER:
001800*
001900*       1. STAMP THE RUN DATE.
002000*       2. CALL MAP-FEED-TO-EVENTS TO TURN THE RAW PROVIDER
002100*          FEED (PROVIDER-FEED-IN) INTO CANDIDATE EVENT RECORDS
002200*          (EVENTS-CAND).
002300*       3. CALL STORE-NEW-EVENTS TO DEDUPLICATE THE CANDIDATES
002400*          AGAINST EVENTS-MASTER AND APPEND THE NEW ONES.
002500*       4. PRINT THE CYCLE-SUMMARY BANNER.
002600*       5. STOP RUN.
002700*
002800*    NEITHER SUB-PROGRAM IS CALLED WITH A USING PHRASE -- AS IN
002900*    THE OLD A/P CHAIN, THEY SHARE DATA BY EACH OPENING THE
003000*    PHYSICAL FILES THEY NEED, NOT THROUGH LINKAGE.
003100*    ------------------------------------------------------
003200*
003300*    ------------------------------------------------------
003400*    CHANGE LOG
003500*    ------------------------------------------------------
003600*    04-18-1985  R.NEEDHAM   ORIGINAL "ACCOUNTS-PAYABLE-SYSTEM"
003700*                            MENU DRIVER WRITTEN.
003800*    11-30-1998  P.SALAZAR   Y2K REMEDIATION -- ALL 2-DIGIT YEAR
003900*                            FIELDS IN THE MENU CHAIN WIDENED TO
004000*                            4-DIGIT CENTURY-INCLUSIVE YEARS.
004100*    02-19-2004  R.NEEDHAM   ADDED STATE-CODE MAINTENANCE OPTION.
004200*    08-03-2005  P.SALAZAR   ADDED VOUCHER PROCESSING OPTION.
004300*    09-22-2011  D.OKONKWO   TKT#4471 - VENDOR/VOUCHER MENU
004400*                            RETIRED; PROGRAM NOW DRIVES THE
004500*                            NIGHTLY EVENT-PROVIDER SYNC CYCLE.
004600*    09-22-2011  D.OKONKWO   RENAMED SYNC-EVENTS-CYCLE, REMOVED
004700*                            THE OPERATOR MENU AND SCREEN CALLS.
004800*    10-04-2011  D.OKONKWO   TKT#4488 - ADDED RUN-DATE STAMP AND
004900*                            CYCLE-SUMMARY BANNER PRINT.
005000*    03-14-2012  W.OYELARAN  TKT#4602 - CALL SEQUENCE CONFIRMED
005100*                            AGAINST NEW STORE-NEW-EVENTS DEDUP
005200*                            LOGIC (EVENT-HASH).
005300*    07-01-2013  W.OYELARAN  TKT#4790 - CORRECTED RUN-DATE
005400*                            DISPLAY FORMAT AFTER OPERATIONS
005500*                            COMPLAINED THE BANNER WAS HARD TO
005600*                            READ ON THE CONSOLE LOG.
005700*    08-14-2013  W.OYELARAN  TKT#4802 - THE STORE STEP RAN EVEN
005800*                            WHEN THE MAPPER STEP COULD NOT OPEN
005900*                            THE PROVIDER FEED, RESTORING EVENTS-
006000*                            CAND'S CANDIDATES FROM THE PRIOR
006100*                            CYCLE INSTEAD OF LEAVING IT EMPTY.
006200*                            MAP-FEED-TO-EVENTS NOW SETS RETURN-
006300*                            CODE ON A FEED-OPEN FAILURE; THE
006400*                            STORE STEP IS SKIPPED WHENEVER IT
006500*                            COMES BACK NON-ZERO.
006600*    ------------------------------------------------------
006700*
006800 ENVIRONMENT DIVISION.
006900 CONFIGURATION SECTION.
007000 SPECIAL-NAMES.
007100     C01 IS TOP-OF-FORM.
007200*
007300 DATA DIVISION.
007400 WORKING-STORAGE SECTION.
007500*
007600 01  W-RUN-DATE-TODAY.
007700     05  W-RD-YY                PIC 9(02).
007800     05  W-RD-MM                PIC 9(02).
007900     05  W-RD-DD                PIC 9(02).
008000     05  FILLER                 PIC X(02).
008100*
008200*    THE RUN-DATE IS ALSO KEPT AS ONE 6-DIGIT NUMBER FOR THE
008300*    CONSOLE BANNER AND AS AN EDITED PICTURE FOR THE OPERATOR
008400*    LOG -- TWO MORE REDEFINES OF THE SAME THREE BYTES.
008500 01  W-RUN-DATE-NUMERIC         PIC 9(06).
008600 01  W-RUN-DATE-R REDEFINES W-RUN-DATE-NUMERIC.
008700     05  W-RDR-YY               PIC 9(02).
008800     05  W-RDR-MM               PIC 9(02).
008900     05  W-RDR-DD               PIC 9(02).
009000*
009100 01  W-RUN-DATE-EDITED          PIC 99/99/99.
009200*
009300*    ALPHANUMERIC VIEW OF THE EDITED RUN-DATE -- THE CONSOLE-
009400*    BANNER STRING NEEDS TO COMPARE THIS AGAINST SPACES BEFORE
009500*    THE FIRST ACCEPT FROM DATE OF THE RUN.
009600 01  W-RUN-DATE-ALPHA REDEFINES W-RUN-DATE-EDITED PIC X(08).
009700*
009800 01  W-CYCLE-MESSAGES.
009900     05  W-CYCLE-START-MSG      PIC X(60).
010000     05  W-CYCLE-END-MSG        PIC X(60).
010100     05  FILLER                 PIC X(04).
010200*
010300*    BOTH BANNER LINES RE-READ AS A 2-OCCURRENCE TABLE SO THE
010400*    FINAL-TOTALS PARAGRAPH CAN DISPLAY THEM IN A LOOP INSTEAD
010500*    OF TWO SEPARATE DISPLAY STATEMENTS.
010600 01  W-CYCLE-MESSAGES-R REDEFINES W-CYCLE-MESSAGES.
010700     05  W-CYCLE-MSG-TABLE      PIC X(60) OCCURS 2 TIMES.
010800     05  FILLER                 PIC X(04).
010900*
011000 INPUT-OUTPUT SECTION.
011100 FILE-CONTROL.
011200*
011300 DATA DIVISION.
011400 FILE SECTION.
011500*
011600 PROCEDURE DIVISION.
011700*
011800 000-MAIN-CONTROL.
011900*
012000     ACCEPT W-RUN-DATE-TODAY FROM DATE.
012100     MOVE W-RD-YY TO W-RDR-YY.
012200     MOVE W-RD-MM TO W-RDR-MM.
012300     MOVE W-RD-DD TO W-RDR-DD.
012400     MOVE W-RUN-DATE-NUMERIC TO W-RUN-DATE-EDITED.
012500*
012600     STRING "SYNC-EVENTS-CYCLE STARTING - RUN DATE "
012700            W-RUN-DATE-EDITED DELIMITED BY SIZE
012800       INTO W-CYCLE-START-MSG
012900     END-STRING.
013000     DISPLAY W-CYCLE-START-MSG.
013100*
013200     PERFORM 100-RUN-MAPPER-STEP.
013300     IF RETURN-CODE EQUAL ZERO
013400        PERFORM 200-RUN-STORE-STEP
013500     ELSE
013600        DISPLAY "SYNC-EVENTS-CYCLE - MAPPER STEP FAILED, RC="
013700                RETURN-CODE
013800        DISPLAY "SYNC-EVENTS-CYCLE - STORE STEP SKIPPED THIS "
013900                "CYCLE"
014000     END-IF.
014100*
014200     STRING "SYNC-EVENTS-CYCLE COMPLETE - RUN DATE "
014300            W-RUN-DATE-EDITED DELIMITED BY SIZE
014400       INTO W-CYCLE-END-MSG
014500     END-STRING.
014600     DISPLAY W-CYCLE-END-MSG.
014700*
014800     GO TO 000-MAIN-CONTROL-EXIT.
014900*
015000 100-RUN-MAPPER-STEP.
015100*
015200*    MAP-FEED-TO-EVENTS READS PROVIDER-FEED-IN AND WRITES ONE
015300*    EVENTS-CAND RECORD PER QUALIFYING PLAN.
015400*
015500     CALL "map-feed-to-events".
015600*
015700 200-RUN-STORE-STEP.
015800*
015900*    STORE-NEW-EVENTS READS EVENTS-CAND, HASHES EACH CANDIDATE,
016000*    AND APPENDS THE ONES NOT ALREADY ON EVENTS-MASTER.  IT
016100*    PRINTS ITS OWN CYCLE-SUMMARY REPORT WITH THE ADDED/SKIPPED
016200*    CONTROL TOTALS.
016300*
016400     CALL "store-new-events".
016500*
016600 000-MAIN-CONTROL-EXIT.
016700     EXIT PROGRAM.
016800     STOP RUN.
