000100*
000200*    WSDATE01.CBL
000300*
000400*    WORKING-STORAGE TO BE USED BY PLDATE01.CBL.
000500*
000600*    ADAPTED FROM THE OLD MM-DD-CCYY OPERATOR-ENTRY DATE
000700*    WORKING-STORAGE (WSDATE.CBL) FOR THE PROVIDER'S ISO-8601
000800*    LOCAL DATE-TIME STRINGS (CCYY-MM-DDTHH:MM:SS).  THIS SHOP
000900*    NO LONGER PROMPTS AN OPERATOR FOR THE DATE -- IT ARRIVES
001000*    ON THE FEED -- SO THE HEADING/YEAR-LIMIT FIELDS ARE GONE
001100*    AND THE VALIDITY SWITCH IS WHAT PLDATE01.CBL HANDS BACK.
001200*
001300*    ------------------------------------------------------
001400*    VARIABLE RECEIVED FROM THE CALLING PARAGRAPH:
001500*
001600*       WDTV-ISO-DATE-TIME-IN   ---  RAW CCYY-MM-DDTHH:MM:SS
001700*
001800*    VARIABLES RETURNED TO THE CALLING PARAGRAPH:
001900*
002000*       WDTV-YYYYMMDD-OUT       ---  8-DIGIT DATE
002100*       WDTV-HHMMSS-OUT         ---  6-DIGIT TIME
002200*       WDTV-VALID-DATE-TIME    ---  88-LEVEL, TRUE IF PARSED OK
002300*    ------------------------------------------------------
002400*
002500    01  WDTV-ISO-DATE-TIME-IN         PIC X(19).
002600
002700    01  WDTV-ISO-PARTS REDEFINES WDTV-ISO-DATE-TIME-IN.
002800        05  WDTV-ISO-YYYY             PIC X(04).
002900        05  WDTV-ISO-DASH-1           PIC X(01).
003000        05  WDTV-ISO-MM               PIC X(02).
003100        05  WDTV-ISO-DASH-2           PIC X(01).
003200        05  WDTV-ISO-DD               PIC X(02).
003300        05  WDTV-ISO-SEP-T            PIC X(01).
003400        05  WDTV-ISO-HH               PIC X(02).
003500        05  WDTV-ISO-COLON-1          PIC X(01).
003600        05  WDTV-ISO-MI               PIC X(02).
003700        05  WDTV-ISO-COLON-2          PIC X(01).
003800        05  WDTV-ISO-SS               PIC X(02).
003900
004000    77  WDTV-YYYYMMDD-TEXT            PIC X(08).
004100    77  WDTV-HHMMSS-TEXT              PIC X(06).
004200
004300    01  WDTV-YYYYMMDD-OUT             PIC 9(08).
004400
004500    01  WDTV-YYYYMMDD-EDIT REDEFINES WDTV-YYYYMMDD-OUT.
004600        05  WDTV-YE-YYYY              PIC 9(04).
004700        05  WDTV-YE-MM                PIC 9(02).
004800        05  WDTV-YE-DD                PIC 9(02).
004900
005000    01  WDTV-HHMMSS-OUT               PIC 9(06).
005100
005200    01  W-WDTV-VALID-DATE-TIME        PIC X.
005300        88  WDTV-VALID-DATE-TIME      VALUE "Y".
005400        88  WDTV-INVALID-DATE-TIME    VALUE "N".
