000100*
000200*    FDEVNW01.CBL
000300*
000400*    FD AND RECORD LAYOUT FOR EVENTS-NEW-OUT.  SHAPE MATCHES
000500*    EVENT-MASTER-RECORD (FDEVNT01.CBL); WRITTEN ONLY FOR ROWS
000600*    STORE-NEW-EVENTS ACTUALLY INSERTS, NEVER FOR A SKIPPED
000700*    DUPLICATE.
000800*
000900*    ------------------------------------------------------
001000*    DATE-WRITTEN.  06-11-2003.  R.NEEDHAM.
001100*    ------------------------------------------------------
001200*
001300    FD  EVENTS-NEW-OUT
001400        LABEL RECORDS ARE STANDARD.
001500
001600    01  EVENT-NEW-RECORD.
001700        05  EVNW-EVENT-ID              PIC X(36).
001800        05  EVNW-TITLE                 PIC X(100).
001900        05  EVNW-START-DATE            PIC X(08).
002000        05  EVNW-START-TIME            PIC X(06).
002100        05  EVNW-END-DATE              PIC X(08).
002200        05  EVNW-END-TIME              PIC X(06).
002300        05  EVNW-MIN-PRICE             PIC S9(7)V9(2).
002400        05  EVNW-MAX-PRICE             PIC S9(7)V9(2).
002500        05  EVNW-EVENT-HASH            PIC X(40).
002600        05  FILLER                     PIC X(20).
