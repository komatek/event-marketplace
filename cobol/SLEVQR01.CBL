000100*
000200*    SLEVQR01.CBL
000300*
000400*    FILE-CONTROL SELECT CLAUSE FOR QUERY-RESULT-OUT, THE
000500*    SORTED HITS FROM A DATE-RANGE SEARCH OF EVENTS-MASTER.
000600*
000700*    ------------------------------------------------------
000800*    DATE-WRITTEN.  06-11-2003.  R.NEEDHAM.
000900*    ------------------------------------------------------
001000*
001100    SELECT QUERY-RESULT-OUT
001200           ASSIGN TO "EVENTQRY"
001300           ORGANIZATION IS LINE SEQUENTIAL
001400           FILE STATUS IS WS-EVQR-STATUS.
