000100*
000200*    FDEVCD01.CBL
000300*
000400*    FD AND RECORD LAYOUT FOR EVENTS-CAND, THE CANDIDATE WORK
000500*    FILE.  SHAPE MATCHES EVENT-MASTER-RECORD (FDEVNT01.CBL)
000600*    EXCEPT EVCD-EVENT-HASH IS LEFT BLANK BY THE MAPPER -- THE
000700*    HASH IS FIGURED BY STORE-NEW-EVENTS AT INSERT TIME, NOT BY
000800*    THE MAPPER.
000900*
001000*    ------------------------------------------------------
001100*    DATE-WRITTEN.  06-11-2003.  R.NEEDHAM.
001200*    ------------------------------------------------------
001300*
001400    FD  EVENTS-CAND
001500        LABEL RECORDS ARE STANDARD.
001600
001700    01  EVENT-CAND-RECORD.
001800        05  EVCD-EVENT-ID              PIC X(36).
001850        05  EVCD-EVENT-ID-R REDEFINES EVCD-EVENT-ID.
001860            10  EVCD-UUID-GROUP-1      PIC X(08).
001870            10  FILLER                 PIC X(01).
001880            10  EVCD-UUID-GROUP-2      PIC X(04).
001890            10  FILLER                 PIC X(01).
001895            10  EVCD-UUID-GROUP-3      PIC X(04).
001896            10  FILLER                 PIC X(01).
001897            10  EVCD-UUID-GROUP-4      PIC X(04).
001898            10  FILLER                 PIC X(01).
001899            10  EVCD-UUID-GROUP-5      PIC X(12).
001900        05  EVCD-TITLE                 PIC X(100).
002000        05  EVCD-START-DATE            PIC X(08).
002100        05  EVCD-START-TIME            PIC X(06).
002200        05  EVCD-END-DATE              PIC X(08).
002300        05  EVCD-END-TIME              PIC X(06).
002400        05  EVCD-MIN-PRICE             PIC S9(7)V9(2).
002500        05  EVCD-MAX-PRICE             PIC S9(7)V9(2).
002600        05  EVCD-EVENT-HASH            PIC X(40).
002700        05  FILLER                     PIC X(20).
