000100*
000200*    SLEVNT01.CBL
000300*
000400*    FILE-CONTROL SELECT CLAUSE FOR THE EVENTS-MASTER STORE.
000500*    MAINTAINED AS AN INDEXED FILE KEYED BY THE EVENT-HASH
000600*    DEDUP KEY (SEE FDEVNT01.CBL) SO A DUPLICATE CANDIDATE CAN
000700*    BE REJECTED WITH A SINGLE READ, THE SAME WAY THE OLD
000800*    CONTROL-FILE WAS KEYED BY CONTROL-KEY.
000900*
001000*    ------------------------------------------------------
001100*    DATE-WRITTEN.  06-11-2003.  R.NEEDHAM.
001200*    ------------------------------------------------------
001300*
001400    SELECT EVENTS-MASTER
001500           ASSIGN TO "EVENTMST"
001600           ORGANIZATION IS INDEXED
001700           ACCESS MODE IS DYNAMIC
001800           RECORD KEY IS EVMS-EVENT-HASH
001900           FILE STATUS IS WS-EVMS-STATUS.
