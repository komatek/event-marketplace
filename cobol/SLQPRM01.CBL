000100*
000200*    SLQPRM01.CBL
000300*
000400*    FILE-CONTROL SELECT CLAUSE FOR QUERY-PARM-IN, THE ONE-
000500*    RECORD BATCH ENTRY POINT FOR A DATE-RANGE SEARCH REQUEST
000600*    (STARTS-AT / ENDS-AT).  SUBMITTED AS A ONE-LINE PARAMETER
000700*    FILE THE SAME WAY THE OLD CONTROL FILE CARRIED A SINGLE
000800*    PARAMETER RECORD -- ONE REQUEST PER RUN OF THE STEP.
000900*
001000*
001100*    ------------------------------------------------------
001200*    DATE-WRITTEN.  06-11-2003.  R.NEEDHAM.
001300*    ------------------------------------------------------
001400*
001500    SELECT QUERY-PARM-IN
001600           ASSIGN TO "QUERYPRM"
001700           ORGANIZATION IS LINE SEQUENTIAL
001800           FILE STATUS IS WS-QPRM-STATUS.
