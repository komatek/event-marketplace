000100*
000200*    PLHASH01.CBL
000300*
000400*    SHARED PROCEDURE FOR BUILDING THE EVENT-HASH DEDUPLICATION
000500*    KEY OUT OF THE FIVE FIELDS THAT MAKE AN EVENT UNIQUE.  THE
000600*    CALLER MOVES TITLE/START-DATE/START-TIME/END-DATE/END-TIME
000700*    INTO THE WHSH- FIELDS (WHASH01.CBL) BEFORE THE PERFORM AND
000800*    PICKS UP WHSH-EVENT-HASH-OUT AFTERWARD.  NO TWO EVENTS WITH
000900*    THE SAME KEY FIELDS CAN EVER PRODUCE DIFFERENT HASHES, AND
001000*    STORE-NEW-EVENTS RELIES ON THAT TO CATCH REPEAT PROVIDER
001100*    FEEDS WITHOUT RE-READING THE WHOLE MASTER.
001200*
001300*    ------------------------------------------------------
001400*    DATE-WRITTEN.  03-14-2012.  W.OYELARAN.
001500*    ------------------------------------------------------
001600*
001700 COMPUTE-EVENT-HASH-KEY.
001800
001900    MOVE ZERO TO WHSH-ACCUM.
002000    MOVE 1    TO WHSH-CHUNK-SUB.
002100
002200    PERFORM ROLL-ONE-HASH-CHUNK
002300       UNTIL WHSH-CHUNK-SUB GREATER THAN 32.
002400
002500    MOVE WHSH-ACCUM TO WHSH-HD-CHECKSUM.
002600    MOVE SPACES TO WHSH-HD-PAD.
002700
002800    GO TO COMPUTE-EVENT-HASH-KEY-EXIT.
002900
003000 ROLL-ONE-HASH-CHUNK.
003100
003200*    CLASSIC ROLLING CHECKSUM -- MULTIPLY THE RUNNING TOTAL BY
003300*    31, ADD THE NEXT CHUNK, THEN FOLD BACK INTO RANGE WITH A
003400*    DIVIDE REMAINDER SO WHSH-ACCUM NEVER OVERFLOWS PIC 9(9).
003500
003600    MULTIPLY WHSH-ACCUM BY 31 GIVING WHSH-CARRY.
003700    ADD WHSH-CHUNK (WHSH-CHUNK-SUB) TO WHSH-CARRY.
003800    DIVIDE WHSH-CARRY BY WHSH-MODULUS
003900       GIVING WHSH-CARRY REMAINDER WHSH-ACCUM.
004000
004100    ADD 1 TO WHSH-CHUNK-SUB.
004200
004300 COMPUTE-EVENT-HASH-KEY-EXIT.
004400    EXIT.
