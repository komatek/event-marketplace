000100*
000200*    WHASH01.CBL
000300*
000400*    WORKING-STORAGE TO BE USED BY PLHASH01.CBL.
000500*
000600*    THE PROVIDER SENDS NO EVENT-HASH OF ITS OWN -- MAP-FEED-TO-
000700*    EVENTS LEAVES EVCD-EVENT-HASH BLANK AND STORE-NEW-EVENTS
000800*    BUILDS IT HERE, ONE CANDIDATE AT A TIME, FROM THE FIELDS
000900*    THAT MAKE AN EVENT UNIQUE (TITLE, START AND END DATE/TIME).
001000*    THIS SHOP HAS NO CHECKSUM UTILITY OF ITS OWN ON FILE, SO
001100*    W.OYELARAN BUILT ONE OUT OF THE SAME REDEFINES/ROLLING-
001200*    ACCUMULATOR TRICK USED ON THE OLD BATCH-TOTAL HASH TAPES.
001300*
001400*    ------------------------------------------------------
001500*    VARIABLE RECEIVED FROM THE CALLING PARAGRAPH:
001600*
001700*       WHSH-TITLE-IN           ---  100-BYTE EVENT TITLE
001800*       WHSH-START-DATE-IN      ---  8-BYTE START DATE
001900*       WHSH-START-TIME-IN      ---  6-BYTE START TIME
002000*       WHSH-END-DATE-IN        ---  8-BYTE END DATE
002100*       WHSH-END-TIME-IN        ---  6-BYTE END TIME
002200*
002300*    VARIABLE RETURNED TO THE CALLING PARAGRAPH:
002400*
002500*       WHSH-EVENT-HASH-OUT     ---  40-BYTE FORMATTED HASH KEY
002600*
002700*    ------------------------------------------------------
002800*    DATE-WRITTEN.  03-14-2012.  W.OYELARAN.
002900*    ------------------------------------------------------
003000*
003100    01  WHSH-KEY-FIELDS.
003200        05  WHSH-TITLE-IN              PIC X(100).
003300        05  WHSH-START-DATE-IN         PIC X(08).
003400        05  WHSH-START-TIME-IN         PIC X(06).
003500        05  WHSH-END-DATE-IN           PIC X(08).
003600        05  WHSH-END-TIME-IN           PIC X(06).
003700
003800*    THE FIVE KEY FIELDS RE-READ AS 32 FOUR-BYTE BINARY CHUNKS
003900*    FOR THE ROLLING CHECKSUM -- 100+8+6+8+6 = 128 = 32 X 4.
004000    01  WHSH-CHUNK-TABLE REDEFINES WHSH-KEY-FIELDS.
004100        05  WHSH-CHUNK             OCCURS 32 TIMES
004200                                   PIC 9(8) COMP.
004300
004400    77  WHSH-CHUNK-SUB             PIC 9(4) COMP.
004500    77  WHSH-ACCUM                 PIC 9(9) COMP.
004600    77  WHSH-CARRY                 PIC 9(9) COMP.
004700    77  WHSH-MODULUS               PIC 9(9) COMP VALUE 999999937.
004800
004900    01  WHSH-EVENT-HASH-OUT        PIC X(40).
005000
005100    01  WHSH-HASH-DIGITS REDEFINES WHSH-EVENT-HASH-OUT.
005200        05  WHSH-HD-CHECKSUM       PIC 9(09).
005300        05  WHSH-HD-PAD            PIC X(31).
