000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.        find-events-by-range.
000300 AUTHOR.            R. NEEDHAM.
000400 INSTALLATION.      MIDLAND DATA PROCESSING CENTER.
000500 DATE-WRITTEN.      01-08-1986.
000600 DATE-COMPILED.
000700 SECURITY.          CONFIDENTIAL - INTERNAL USE ONLY.
000800*
000900*    ------------------------------------------------------
001000*    FIND-EVENTS-BY-RANGE
001100*
001200*    BUILT ON THE OLD DEDUCTIBLES-REPORT SHELL -- SAME SORT-
001300*    THEN-WALK-THE-WORK-FILE SHAPE, SAME VENDOR-LOOKUP-STYLE
001400*    FILTER LOOP, JUST AGAINST EVENTS-MASTER INSTEAD OF THE
001500*    VOUCHER FILE AND WITH NO PRINTED DETAIL LINES -- THE
001600*    "REPORT" HERE IS THE QUERY-RESULT-OUT FILE ITSELF PLUS A
001700*    ONE-LINE MATCH-COUNT BANNER.
001800*
001900*    READS QUERY-PARM-IN FOR THE STARTS-AT/ENDS-AT WINDOW (THE
002000*    CALLING PROGRAM, QUERY-EVENTS-USECASE, HAS ALREADY VERIFIED
002100*    STARTS-AT IS NOT AFTER ENDS-AT), SORTS EVENTS-MASTER INTO
002200*    START-DATE/START-TIME ORDER, AND KEEPS EVERY EVENT WHOSE
002300*    [START,END] SPAN OVERLAPS THE REQUESTED WINDOW.  MATCHES GO
002400*    TO QUERY-RESULT-OUT IN SORTED ORDER.
002500*    ------------------------------------------------------
002600*
002700*    ------------------------------------------------------
002800*    CHANGE LOG
002900*    ------------------------------------------------------
003000*    01-08-1986  R.NEEDHAM   ORIGINAL DEDUCTIBLES-REPORT SORT/
003100*                            WALK SHELL WRITTEN.
003200*    03-14-2012  W.OYELARAN  REPURPOSED THE OLD DEDUCTIBLES-
003300*                            REPORT SHELL; RENAMED FIND-EVENTS-
003400*                            BY-RANGE.
003500*    04-02-2012  W.OYELARAN  TKT#4611 - OVERLAP TEST ADDED IN
003600*                            PLACE OF THE OLD WORK-DEDUCTIBLE
003700*                            FLAG COMPARE.
003800*    01-15-2013  W.OYELARAN  TKT#4744 - MATCH COUNT NOW PRINTED
003900*                            EVEN WHEN ZERO, SO AN EMPTY RESULT
004000*                            SET IS DISTINGUISHABLE FROM A JOB
004100*                            THAT DID NOT RUN.
004200*    05-06-2013  W.OYELARAN  TKT#4771 - AUDIT FOUND NONE OF THE
004300*                            THREE FILE STATUS BYTES WERE BEING
004400*                            DECLARED OR TESTED.  A MISSING
004500*                            PARAMETER FILE NOW FALLS BACK TO A
004600*                            ZERO WINDOW INSTEAD OF ABENDING ON
004700*                            THE READ, AND A BAD OPEN ON THE
004800*                            EVENTS-MASTER SORT INPUT OR ON
004900*                            QUERY-RESULT-OUT NOW ENDS THE STEP
005000*                            CLEANLY INSTEAD OF RUNNING WITH A
005100*                            SILENTLY EMPTY RESULT SET.
005200*    ------------------------------------------------------
005300*
005400 ENVIRONMENT DIVISION.
005500 CONFIGURATION SECTION.
005600 SPECIAL-NAMES.
005700     C01 IS TOP-OF-FORM.
005800*
005900 INPUT-OUTPUT SECTION.
006000 FILE-CONTROL.
006100*
006200     COPY "SLEVNT01.CBL".
006300     COPY "SLQPRM01.CBL".
006400     COPY "SLEVQR01.CBL".
006500*
006600     SELECT WORK-FILE
006700            ASSIGN TO "EVWORK01"
006800            ORGANIZATION IS SEQUENTIAL.
006900*
007000     SELECT SORT-FILE
007100            ASSIGN TO "EVSORT01".
007200*
007300     SELECT PRINTER-FILE
007400            ASSIGN TO "EVRANGE.PRN"
007500            ORGANIZATION IS LINE SEQUENTIAL.
007600*
007700 DATA DIVISION.
007800 FILE SECTION.
007900*
008000     COPY "FDEVNT01.CBL".
008100     COPY "FDQPRM01.CBL".
008200     COPY "FDEVQR01.CBL".
008300*
008400     FD  WORK-FILE
008500         LABEL RECORDS ARE STANDARD.
008600     01  EVWK-RECORD.
008700         05  EVWK-EVENT-ID              PIC X(36).
008800         05  EVWK-TITLE                 PIC X(100).
008900         05  EVWK-START-DATE            PIC X(08).
009000         05  EVWK-START-TIME            PIC X(06).
009100         05  EVWK-END-DATE              PIC X(08).
009200         05  EVWK-END-TIME              PIC X(06).
009300         05  EVWK-MIN-PRICE             PIC S9(7)V9(2).
009400         05  EVWK-MAX-PRICE             PIC S9(7)V9(2).
009500         05  EVWK-EVENT-HASH            PIC X(40).
009600         05  FILLER                     PIC X(20).
009700*
009800     SD  SORT-FILE.
009900     01  EVSR-RECORD.
010000         05  EVSR-EVENT-ID              PIC X(36).
010100         05  EVSR-TITLE                 PIC X(100).
010200         05  EVSR-START-DATE            PIC X(08).
010300         05  EVSR-START-TIME            PIC X(06).
010400         05  EVSR-END-DATE              PIC X(08).
010500         05  EVSR-END-TIME              PIC X(06).
010600         05  EVSR-MIN-PRICE             PIC S9(7)V9(2).
010700         05  EVSR-MAX-PRICE             PIC S9(7)V9(2).
010800         05  EVSR-EVENT-HASH            PIC X(40).
010900         05  FILLER                     PIC X(20).
011000*
011100     FD  PRINTER-FILE
011200         LABEL RECORDS ARE OMITTED.
011300     01  PRINTER-RECORD                 PIC X(80).
011400*
011500 WORKING-STORAGE SECTION.
011600*
011700 01  WS-EVMS-STATUS             PIC X(02).
011800     88  WS-EVMS-OK             VALUE "00".
011900*
012000 01  WS-QPRM-STATUS             PIC X(02).
012100     88  WS-QPRM-OK             VALUE "00".
012200*
012300 01  WS-EVQR-STATUS             PIC X(02).
012400     88  WS-EVQR-OK             VALUE "00".
012500*
012600 01  W-END-OF-FILE              PIC X.
012700     88  END-OF-FILE            VALUE "Y".
012800*
012900*    THE REQUESTED WINDOW, RE-ASSEMBLED FROM THE SEPARATE ISO-
013000*    8601 COMPONENT FIELDS QPRM-STARTS-AT-PARTS/QPRM-ENDS-AT-
013100*    PARTS INTO TWO 14-BYTE DATE+TIME STAMPS THAT COMPARE THE
013200*    SAME WAY THE EVWK-START-DATE/EVWK-START-TIME PAIR DOES.
013300 01  W-QPRM-STARTS-STAMP.
013400     05  W-QSS-DATE                 PIC X(08).
013500     05  W-QSS-TIME                 PIC X(06).
013600*
013700 01  W-QPRM-ENDS-STAMP.
013800     05  W-QES-DATE                 PIC X(08).
013900     05  W-QES-TIME                 PIC X(06).
014000*
014100*    ONE MORE VIEW OF THE SAME TWO STAMPS, AS A SINGLE 28-BYTE
014200*    WORKING AREA -- KEPT SO THE END-OF-CYCLE LOG LINE CAN SHOW
014300*    THE WHOLE WINDOW WITH ONE MOVE INSTEAD OF FOUR.
014400 01  W-QPRM-WINDOW.
014500     05  W-QPRM-STARTS-STAMP-A      PIC X(14).
014600     05  W-QPRM-ENDS-STAMP-A        PIC X(14).
014700*
014800 01  W-QPRM-WINDOW-R REDEFINES W-QPRM-WINDOW.
014900     05  W-QW-STARTS                PIC X(14).
015000     05  W-QW-ENDS                  PIC X(14).
015100*
015200 01  W-EVENT-START-STAMP.
015300     05  W-ESS-DATE                 PIC X(08).
015400     05  W-ESS-TIME                 PIC X(06).
015500*
015600 01  W-EVENT-END-STAMP.
015700     05  W-EES-DATE                 PIC X(08).
015800     05  W-EES-TIME                 PIC X(06).
015900*
016000 01  W-EVENT-IS-A-MATCH         PIC X.
016100     88  EVENT-IS-A-MATCH       VALUE "Y".
016200*
016300 77  W-MATCH-COUNT              PIC 9(07) COMP.
016400 77  W-SORTED-COUNT             PIC 9(07) COMP.
016500*
016600 01  W-MATCH-COUNT-LINE         PIC X(80).
016700 01  W-MATCH-COUNT-LINE-R REDEFINES W-MATCH-COUNT-LINE.
016800     05  FILLER                 PIC X(30) VALUE
016900            "EVENTS MATCHING RANGE QUERY: ".
017000     05  W-MCL-COUNT            PIC ZZZ,ZZ9.
017100     05  FILLER                 PIC X(46).
017200*
017300 PROCEDURE DIVISION.
017400*
017500 000-MAIN-CONTROL.
017600*
017700     MOVE ZERO TO W-MATCH-COUNT.
017800     MOVE ZERO TO W-SORTED-COUNT.
017900     MOVE "N" TO W-END-OF-FILE.
018000*
018100     OPEN INPUT QUERY-PARM-IN.
018200     IF NOT WS-QPRM-OK
018300        DISPLAY "FIND-EVENTS-BY-RANGE - PARAMETER FILE WOULD NOT "
018400                "OPEN, STATUS " WS-QPRM-STATUS
018500        MOVE ZERO TO W-QPRM-STARTS-STAMP-A
018600        MOVE ZERO TO W-QPRM-ENDS-STAMP-A
018700     ELSE
018800        READ QUERY-PARM-IN
018900           AT END
019000              MOVE ZERO TO W-QPRM-STARTS-STAMP-A
019100              MOVE ZERO TO W-QPRM-ENDS-STAMP-A
019200        END-READ
019300        PERFORM 100-BUILD-WINDOW-STAMPS
019400        CLOSE QUERY-PARM-IN
019500     END-IF.
019600*
019700     SORT SORT-FILE
019800        ON ASCENDING KEY EVSR-START-DATE EVSR-START-TIME
019900        USING EVENTS-MASTER
020000        GIVING WORK-FILE.
020100     IF NOT WS-EVMS-OK
020200        DISPLAY "FIND-EVENTS-BY-RANGE - EVENTS-MASTER SORT INPUT "
020300                "WOULD NOT OPEN, STATUS " WS-EVMS-STATUS
020400        GO TO 000-MAIN-CONTROL-EXIT
020500     END-IF.
020600*
020700     OPEN INPUT WORK-FILE.
020800     OPEN OUTPUT QUERY-RESULT-OUT.
020900     IF NOT WS-EVQR-OK
021000        DISPLAY "FIND-EVENTS-BY-RANGE - QUERY-RESULT-OUT WOULD NOT "
021100                "OPEN, STATUS " WS-EVQR-STATUS
021200        CLOSE WORK-FILE
021300        GO TO 000-MAIN-CONTROL-EXIT
021400     END-IF.
021500     OPEN OUTPUT PRINTER-FILE.
021600*
021700     PERFORM 200-READ-WORK-NEXT-RECORD.
021800     PERFORM 300-FILTER-AND-WRITE-MATCH
021900        UNTIL END-OF-FILE.
022000*
022100     MOVE SPACES TO W-MATCH-COUNT-LINE.
022200     MOVE W-MATCH-COUNT TO W-MCL-COUNT.
022300     MOVE W-MATCH-COUNT-LINE TO PRINTER-RECORD.
022400     WRITE PRINTER-RECORD BEFORE ADVANCING 1.
022500*
022600     DISPLAY "FIND-EVENTS-BY-RANGE - RECORDS SORTED " W-SORTED-COUNT.
022700     DISPLAY "FIND-EVENTS-BY-RANGE - MATCHES WRITTEN " W-MATCH-COUNT.
022800*
022900     CLOSE WORK-FILE.
023000     CLOSE QUERY-RESULT-OUT.
023100     CLOSE PRINTER-FILE.
023200*
023300     GO TO 000-MAIN-CONTROL-EXIT.
023400*
023500 100-BUILD-WINDOW-STAMPS.
023600*
023700     STRING QPRM-SA-YYYY DELIMITED BY SIZE
023800            QPRM-SA-MM   DELIMITED BY SIZE
023900            QPRM-SA-DD   DELIMITED BY SIZE
024000       INTO W-QSS-DATE
024100     END-STRING.
024200     STRING QPRM-SA-HH DELIMITED BY SIZE
024300            QPRM-SA-MI DELIMITED BY SIZE
024400            QPRM-SA-SS DELIMITED BY SIZE
024500       INTO W-QSS-TIME
024600     END-STRING.
024700*
024800     STRING QPRM-EA-YYYY DELIMITED BY SIZE
024900            QPRM-EA-MM   DELIMITED BY SIZE
025000            QPRM-EA-DD   DELIMITED BY SIZE
025100       INTO W-QES-DATE
025200     END-STRING.
025300     STRING QPRM-EA-HH DELIMITED BY SIZE
025400            QPRM-EA-MI DELIMITED BY SIZE
025500            QPRM-EA-SS DELIMITED BY SIZE
025600       INTO W-QES-TIME
025700     END-STRING.
025800*
025900     MOVE W-QSS-DATE TO W-QW-STARTS (1:8).
026000     MOVE W-QSS-TIME TO W-QW-STARTS (9:6).
026100     MOVE W-QES-DATE TO W-QW-ENDS (1:8).
026200     MOVE W-QES-TIME TO W-QW-ENDS (9:6).
026300*
026400 200-READ-WORK-NEXT-RECORD.
026500*
026600     READ WORK-FILE
026700        AT END
026800           MOVE "Y" TO W-END-OF-FILE
026900        NOT AT END
027000           ADD 1 TO W-SORTED-COUNT
027100     END-READ.
027200*
027300 300-FILTER-AND-WRITE-MATCH.
027400*
027500     MOVE EVWK-START-DATE TO W-ESS-DATE.
027600     MOVE EVWK-START-TIME TO W-ESS-TIME.
027700     MOVE EVWK-END-DATE   TO W-EES-DATE.
027800     MOVE EVWK-END-TIME   TO W-EES-TIME.
027900*
028000     MOVE "N" TO W-EVENT-IS-A-MATCH.
028100*
028200     IF W-EVENT-START-STAMP NOT GREATER THAN W-QW-ENDS
028300        AND W-EVENT-END-STAMP NOT LESS THAN W-QW-STARTS
028400        MOVE "Y" TO W-EVENT-IS-A-MATCH
028500     END-IF.
028600*
028700     IF EVENT-IS-A-MATCH
028800        MOVE EVWK-EVENT-ID   TO EVQR-EVENT-ID
028900        MOVE EVWK-TITLE      TO EVQR-TITLE
029000        MOVE EVWK-START-DATE TO EVQR-START-DATE
029100        MOVE EVWK-START-TIME TO EVQR-START-TIME
029200        MOVE EVWK-END-DATE   TO EVQR-END-DATE
029300        MOVE EVWK-END-TIME   TO EVQR-END-TIME
029400        MOVE EVWK-MIN-PRICE  TO EVQR-MIN-PRICE
029500        MOVE EVWK-MAX-PRICE  TO EVQR-MAX-PRICE
029600        MOVE EVWK-EVENT-HASH TO EVQR-EVENT-HASH
029700        WRITE EVENT-QUERY-RECORD
029800        ADD 1 TO W-MATCH-COUNT
029900     END-IF.
030000*
030100     PERFORM 200-READ-WORK-NEXT-RECORD.
030200*
030300 000-MAIN-CONTROL-EXIT.
030400     EXIT PROGRAM.
030500     STOP RUN.
